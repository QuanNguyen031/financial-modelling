000100*===============================================================*
000200* PROGRAM NAME:    FINPROJ
000300* ORIGINAL AUTHOR: P ESTRADA
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/88 P ESTRADA      ORIGINAL PROGRAM - HOME BUDGET
000900*                         PROJECTION BATCH. REQ FB-0114.
001000* 09/02/89 P ESTRADA      ADDED MANAGED FUND AND SHARE ASSET
001100*                         TYPES. REQ FB-0188.
001200* 11/20/90 ED ACKERMAN    ADDED SUPERANNUATION (RETIREMENT FUND)
001300*                         VALUATION. REQ FB-0233.
001400* 06/05/92 ED ACKERMAN    ADDED LIFESTYLE (DEPRECIATING) ASSET
001500*                         TYPE. REQ FB-0266.
001600* 02/18/93 P ESTRADA      ADDED OTHER-LOAN LIABILITY TYPE,
001700*                         SEPARATE FROM HOME LOAN. REQ FB-0291.
001800* 07/09/94 ED ACKERMAN    ADDED LIFE EVENT PROCESSING - HOME
001900*                         PURCHASE. REQ FB-0327.
002000* 01/23/95 ED ACKERMAN    ADDED CHILD BIRTH AND INHERITANCE LIFE
002100*                         EVENTS. REQ FB-0341.
002200* 08/14/96 T NAKASHIMA    CORRECTED HL BALANCE FORMULA - THE
002300*                         PAYMENT IN THE LOAN YEAR WAS NOT BEING
002400*                         ACCOUNTED FOR. REQ FB-0378.
002500* 03/02/98 T NAKASHIMA    Y2K REMEDIATION - EXPANDED ALL YEAR
002600*                         FIELDS TO 4 DIGITS. REQ FB-0412.
002700* 11/30/99 T NAKASHIMA    Y2K REMEDIATION - VERIFIED CENTURY
002800*                         ROLLOVER ON EVERY YEAR COMPARISON IN
002900*                         THE PROGRAM. REQ FB-0419.
003000* 05/17/01 ED ACKERMAN    ADDED REINVESTMENT FLAG TO SHARE ASSET
003100*                         VALUATION. REQ FB-0448.
003200* 10/08/03 P ESTRADA      REWORKED CASH FLOW TABLE TO SHARE ONE
003300*                         RECORD LAYOUT FOR INCOME AND EXPENSE
003400*                         STREAMS. REQ FB-0471.
003500* 04/11/05 T NAKASHIMA    RESTRUCTURED THE ASSET AND LIABILITY
003600*                         VALUATION DISPATCH TO PERFORM...THRU
003700*                         RANGES WITH A GO TO AROUND THE TYPE-
003800*                         SPECIFIC PARAGRAPHS, PER THE DP
003900*                         STANDARDS REVIEW. REQ FB-0502.
004000* 04/11/05 T NAKASHIMA    PULLED THE GROWTH-FACTOR AND
004100*                         SUPERANNUATION LOOP COUNTERS OUT TO
004200*                         STANDALONE 77-LEVELS, PLUS A NEW ABEND
004300*                         SWITCH, SO THEY SHOW UP ON THE STORAGE
004400*                         MAP BY THEMSELVES. REQ FB-0502.
004500* 09/02/06 P ESTRADA      CONTROL CARD REVIEWED AGAIN FOR A
004600*                         FILLER BYTE - LEFT AT 8 BYTES, NO ROOM
004700*                         TO SPARE AFTER THE 4-DIGIT YEAR
004800*                         EXPANSION. SEE THE NOTE IN CTLREC.
004900*                         REQ FB-0511.
005000* 09/02/06 P ESTRADA      EXPANDED THE VALUATION PARAGRAPH
005100*                         COMMENTARY - THE FORMULAS WERE UNDER-
005200*                         DOCUMENTED FOR A PROGRAM THIS SIZE.
005300*                         REQ FB-0511.
005400*===============================================================*
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID. FINPROJ.
005700 AUTHOR. P ESTRADA.
005800 INSTALLATION. COBOL DEVELOPMENT CENTER.
005900 DATE-WRITTEN. 03/14/88.
006000 DATE-COMPILED.
006100 SECURITY. NON-CONFIDENTIAL.
006200*===============================================================*
006300 ENVIRONMENT DIVISION.
006400*---------------------------------------------------------------*
006500 CONFIGURATION SECTION.
006600*---------------------------------------------------------------*
006700 SOURCE-COMPUTER. IBM-3081.
006800*---------------------------------------------------------------*
006900 OBJECT-COMPUTER. IBM-3081.
007000*---------------------------------------------------------------*
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300*---------------------------------------------------------------*
007400 INPUT-OUTPUT SECTION.
007500*---------------------------------------------------------------*
007600 FILE-CONTROL.
007700     SELECT CONTROL-FILE ASSIGN TO CONTROL
007800       ORGANIZATION IS SEQUENTIAL
007900       FILE STATUS IS WS-CONTROL-FILE-STATUS.
008000*
008100     SELECT ASSET-FILE ASSIGN TO ASSETS
008200       ORGANIZATION IS SEQUENTIAL
008300       FILE STATUS IS WS-ASSET-FILE-STATUS.
008400*
008500     SELECT LIABILITY-FILE ASSIGN TO LIABS
008600       ORGANIZATION IS SEQUENTIAL
008700       FILE STATUS IS WS-LIABILITY-FILE-STATUS.
008800*
008900     SELECT CASH-FLOW-FILE ASSIGN TO CASHFLOW
009000       ORGANIZATION IS SEQUENTIAL
009100       FILE STATUS IS WS-CASH-FLOW-FILE-STATUS.
009200*
009300     SELECT EVENT-FILE ASSIGN TO EVENTS
009400       ORGANIZATION IS SEQUENTIAL
009500       FILE STATUS IS WS-EVENT-FILE-STATUS.
009600*
009700     SELECT REPORT-FILE ASSIGN TO REPORT
009800       ORGANIZATION IS SEQUENTIAL
009900       FILE STATUS IS WS-REPORT-FILE-STATUS.
010000*===============================================================*
010100 DATA DIVISION.
010200*---------------------------------------------------------------*
010300 FILE SECTION.
010400*---------------------------------------------------------------*
010500 FD  CONTROL-FILE
010600* ONE-RECORD CONTROL DECK - FIRST AND LAST PROJECTION YEAR.
010700         RECORDING MODE IS F.
010800     COPY CTLREC.
010900*---------------------------------------------------------------*
011000 FD  ASSET-FILE
011100* THE SIX ASSET TYPES, ONE RECORD EACH, SEE ASSREC REDEFINES.
011200         RECORDING MODE IS F.
011300     COPY ASSREC.
011400*---------------------------------------------------------------*
011500 FD  LIABILITY-FILE
011600* HOME-LOAN AND OTHER-LOAN RECORDS, SEE LIAREC.
011700         RECORDING MODE IS F.
011800     COPY LIAREC.
011900*---------------------------------------------------------------*
012000 FD  CASH-FLOW-FILE
012100* INCOME AND EXPENSE STREAMS SHARING ONE LAYOUT, SEE CSHREC.
012200         RECORDING MODE IS F.
012300     COPY CSHREC.
012400*---------------------------------------------------------------*
012500 FD  EVENT-FILE
012600* HOME PURCHASE, CHILD BIRTH, INHERITANCE, SEE EVTREC REDEFINES.
012700         RECORDING MODE IS F.
012800     COPY EVTREC.
012900*---------------------------------------------------------------*
013000 FD  REPORT-FILE
013100* THE PRINTED PROJECTION - HEADINGS, DETAIL YEARS, TRAILER.
013200         RECORDING MODE IS F.
013300* NO FILLER BELOW - PRINT-LINE IS MOVED TO AND FROM DIRECTLY BY
013400* EVERY REPORT PARAGRAPH (9100/9120), SO IT HAS TO STAY THE SAME
013500* WIDTH AS HEADING-LINE-1/2/3, DETAIL-LINE, TRAILER-LINE-1..7 AND
013600* NEXT-REPORT-LINE IN COPYLIB-RPTLIN.CPY. SAME KIND OF EXCEPTION
013700* AS CONTROL-RECORD-IN IN COPYLIB-CTLREC.CPY - SEE THE NOTE THERE.
013800 01  REPORT-RECORD.
013900     05  PRINT-LINE                  PIC X(133).
014000*===============================================================*
014100 WORKING-STORAGE SECTION.
014200*---------------------------------------------------------------*
014300 01  WS-FILE-STATUS-FIELDS.
014400* ONE TWO-BYTE FILE-STATUS FIELD PER SELECT IN FILE-CONTROL ABOVE -
014500* CHECKED ONLY ON THE INITIAL READ OF THE CONTROL FILE (SEE 2000);
014600* THE FOUR DATA FILES AND THE REPORT FILE ARE READ/WRITTEN ON THE
014700* ASSUMPTION THAT A SEQUENTIAL DECK THAT OPENED CLEANLY WILL ALSO
014800* READ AND WRITE CLEANLY THROUGH TO END OF FILE.
014900     05  WS-CONTROL-FILE-STATUS      PIC X(02).
015000         88  WS-CONTROL-FILE-OK             VALUE '00'.
015100     05  WS-ASSET-FILE-STATUS        PIC X(02).
015200         88  WS-ASSET-FILE-OK               VALUE '00'.
015300     05  WS-LIABILITY-FILE-STATUS    PIC X(02).
015400         88  WS-LIABILITY-FILE-OK           VALUE '00'.
015500     05  WS-CASH-FLOW-FILE-STATUS    PIC X(02).
015600         88  WS-CASH-FLOW-FILE-OK           VALUE '00'.
015700     05  WS-EVENT-FILE-STATUS        PIC X(02).
015800         88  WS-EVENT-FILE-OK               VALUE '00'.
015900     05  WS-REPORT-FILE-STATUS       PIC X(02).
016000         88  WS-REPORT-FILE-OK              VALUE '00'.
016100     05  FILLER                      PIC X(01).
016200*---------------------------------------------------------------*
016300* STANDALONE WORK FIELDS - PULLED OUT OF THE GROUPED AREAS BELOW
016400* SO THEY SHOW UP BY THEMSELVES ON THE STORAGE MAP. WS-GF-COUNTER
016500* DRIVES THE COMPOUND-GROWTH LOOP (5181) AND WS-SU-COUNTER DRIVES
016600* THE SUPERANNUATION YEAR-BY-YEAR LOOP (5161) - BOTH ARE TOUCHED
016700* OFTEN ENOUGH UNDER THE DEBUGGER TO BE WORTH THEIR OWN LEVEL-77
016800* ENTRY. WS-ABEND-SW IS SET JUST BEFORE EITHER GO TO TO 9900
016900* BELOW, SO THE CONSOLE DISPLAY THERE HAS SOMETHING TO PRINT.
017000* SEE REQ FB-0502.
017100*---------------------------------------------------------------*
017200 77  WS-GF-COUNTER                   PIC S9(04) USAGE COMP.
017300 77  WS-SU-COUNTER                   PIC S9(04) USAGE COMP.
017400 77  WS-ABEND-SW                     PIC X(01) VALUE 'N'.
017500     88  WS-ABEND-REQUESTED              VALUE 'Y'.
017600*---------------------------------------------------------------*
017700 01  WS-END-OF-FILE-SWITCHES.
017800* ONE EOF SWITCH PER INPUT FILE, TESTED BY ITS OWN 88-LEVEL IN THE
017900* READ-AHEAD LOOPS IN SECTION 2000-3000. THE REPORT FILE NEEDS NO
018000* EOF SWITCH OF ITS OWN SINCE IT IS NEVER READ BACK.
018100     05  WS-CONTROL-EOF-SW           PIC X(01) VALUE 'N'.
018200         88  WS-CONTROL-EOF                  VALUE 'Y'.
018300     05  WS-ASSET-EOF-SW              PIC X(01) VALUE 'N'.
018400         88  WS-ASSET-EOF                    VALUE 'Y'.
018500     05  WS-LIABILITY-EOF-SW         PIC X(01) VALUE 'N'.
018600         88  WS-LIABILITY-EOF                VALUE 'Y'.
018700     05  WS-CASH-FLOW-EOF-SW         PIC X(01) VALUE 'N'.
018800         88  WS-CASH-FLOW-EOF                VALUE 'Y'.
018900     05  WS-EVENT-EOF-SW              PIC X(01) VALUE 'N'.
019000         88  WS-EVENT-EOF                    VALUE 'Y'.
019100     05  FILLER                      PIC X(01).
019200*---------------------------------------------------------------*
019300 01  WS-PROJECTION-RANGE.
019400* THE THREE YEAR FIELDS THE WHOLE RUN REVOLVES AROUND - START AND
019500* END ARE LOADED ONCE FROM THE CONTROL RECORD AND NEVER CHANGED
019600* AGAIN; CURR-YEAR IS THE VARYING INDEX OF THE YEAR LOOP IN
019700* 0000-MAIN-PROCESSING AND IS WHAT EVERY VALUATION PARAGRAPH BELOW
019800* TESTS A RECORD'S START YEAR AGAINST.
019900     05  WS-START-YEAR                PIC S9(04) USAGE COMP.
020000     05  WS-END-YEAR                  PIC S9(04) USAGE COMP.
020100     05  WS-CURR-YEAR                 PIC S9(04) USAGE COMP.
020200     05  FILLER                      PIC X(01).
020300*---------------------------------------------------------------*
020400 01  WS-VALUATION-WORK-FIELDS.
020500* SCRATCH FIELDS SHARED ACROSS THE ASSET AND LIABILITY VALUATION
020600* PARAGRAPHS - WS-T AND WS-K ARE PLAIN LOOP/HOLDING COUNTERS REUSED
020700* BY SEVERAL DIFFERENT PARAGRAPHS RATHER THAN GIVEN A SEPARATE NAME
020800* EACH, SINCE NONE OF THEM NEED TO SURVIVE FROM ONE PARAGRAPH CALL
020900* TO THE NEXT. THE GROWTH/ANNUITY FACTOR FIELDS ARE FILLED BY 5180
021000* AND 5190 AND READ BACK IMMEDIATELY BY WHICHEVER VALUATION
021100* PARAGRAPH CALLED THEM.
021200     05  WS-T                         PIC S9(04) USAGE COMP.
021300     05  WS-K                         PIC S9(04) USAGE COMP.
021400     05  WS-GF-RATE                   PIC S9(03)V9(06).
021500     05  WS-GF-YEARS                  PIC S9(04) USAGE COMP.
021600     05  WS-GF-FACTOR                 PIC S9(09)V9(08).
021700     05  WS-ANNUITY-FACTOR            PIC S9(09)V9(08).
021800     05  WS-NET-RATE                  PIC S9(03)V9(06).
021900     05  WS-ASSET-VALUE               PIC S9(11)V99.
022000     05  WS-LIABILITY-VALUE           PIC S9(11)V99.
022100     05  WS-FLOW-VALUE                PIC S9(11)V99.
022200     05  FILLER                      PIC X(01).
022300*---------------------------------------------------------------*
022400 01  WS-SUPER-ITERATION-FIELDS.
022500* WORK FIELDS FOR THE SUPERANNUATION YEAR-BY-YEAR ITERATION IN 5161 -
022600* KEPT AS A SEPARATE GROUP FROM THE GENERAL VALUATION WORK FIELDS
022700* ABOVE SINCE SUPERANNUATION IS THE ONLY ASSET TYPE THAT MUST WALK
022800* ITS OWN HISTORY YEAR BY YEAR RATHER THAN APPLYING A SINGLE
022900* COMPOUND FACTOR ACROSS THE WHOLE HOLDING PERIOD AT ONCE.
023000     05  WS-SU-NET-RATE               PIC S9(03)V9(06).
023100     05  WS-SU-BALANCE                PIC S9(11)V9(06).
023200     05  WS-SU-SALARY                 PIC S9(11)V9(06).
023300     05  WS-SU-PERSONAL               PIC S9(11)V9(06).
023400     05  WS-SU-EMPLOYER               PIC S9(11)V9(06).
023500     05  WS-SU-NET-CONTRIB            PIC S9(11)V9(06).
023600     05  FILLER                      PIC X(01).
023700*---------------------------------------------------------------*
023800 01  WS-OTHER-LOAN-ITERATION-FIELDS.
023900* PARALLEL TO THE SUPERANNUATION FIELDS ABOVE, FOR THE OTHER-LOAN
024000* BALANCE WALK IN 5231 - AN OTHER LOAN ALSO HAS TO BE ITERATED YEAR
024100* BY YEAR RATHER THAN VALUED WITH A SINGLE CLOSED-FORM BALANCE
024200* FORMULA, SINCE ITS REPAYMENT AMOUNT IS WHATEVER THE INPUT RECORD
024300* SAYS IT IS, NOT A COMPUTED ANNUITY PAYMENT.
024400     05  WS-OL-BALANCE                PIC S9(11)V9(06).
024500     05  WS-OL-COUNTER                PIC S9(04) USAGE COMP.
024600     05  FILLER                      PIC X(01).
024700*---------------------------------------------------------------*
024800 01  WS-HL-PAYMENT-FIELDS.
024900* INPUT AND OUTPUT FOR THE SHARED ANNUITY-PAYMENT FORMULA IN 5260 -
025000* LOADED BY WHICHEVER CALLER NEEDS A PAYMENT COMPUTED (THE LIABILITY
025100* LOAD AT 2210 OR THE HOME-PURCHASE EVENT AT 3200) AND READ BACK
025200* IMMEDIATELY AFTER THE PERFORM.
025300     05  WS-HL-PRINCIPAL              PIC 9(11)V99.
025400     05  WS-HL-RATE                   PIC S9(01)V9(06).
025500     05  WS-HL-TERM                   PIC S9(03) USAGE COMP.
025600     05  WS-HL-PAYMENT                PIC 9(11)V99.
025700     05  FILLER                      PIC X(01).
025800*---------------------------------------------------------------*
025900 01  WS-LOAN-WORK-FIELDS.
026000* TWO UNRELATED SCRATCH FIELDS USED BY THE LIFE-EVENT PARAGRAPHS -
026100* WS-LOAN-AMOUNT HOLDS THE PURCHASE PRICE LESS DEPOSIT WHILE A HOME
026200* PURCHASE IS BEING BUILT IN 3200; WS-CB-YEARS HOLDS THE CHILD-
026300* EXPENSE DURATION WHILE A CHILD-BIRTH EVENT IS BEING BUILT IN 3300.
026400     05  WS-LOAN-AMOUNT               PIC S9(11)V99.
026500     05  WS-CB-YEARS                  PIC S9(03) USAGE COMP.
026600     05  FILLER                      PIC X(01).
026700*---------------------------------------------------------------*
026800 01  WS-NEW-ASSET-ENTRY.
026900* STAGING AREA FOR ONE ASSET TABLE ROW BEFORE IT IS APPENDED BY 2150 -
027000* FILLED EITHER FROM AN INPUT RECORD (2110) OR FROM A LIFE EVENT
027100* (3200, 3400). LAYOUT MATCHES TBL-ASSET IN ASSTBL FIELD FOR FIELD SO
027200* THE APPEND IS A STRAIGHT SET OF MOVES, NO RECOMPUTATION.
027300     05  WS-NEW-AST-TYPE              PIC X(02).
027400     05  WS-NEW-AST-NAME              PIC X(20).
027500     05  WS-NEW-AST-INITIAL-VALUE     PIC 9(11)V99.
027600     05  WS-NEW-AST-START-YEAR        PIC 9(04).
027700     05  WS-NEW-AST-RATE-1            PIC S9(01)V9(06).
027800     05  WS-NEW-AST-RATE-2            PIC S9(01)V9(06).
027900     05  WS-NEW-AST-RATE-3            PIC S9(01)V9(06).
028000     05  WS-NEW-AST-ANNUAL-CONTRIB    PIC 9(11)V99.
028100     05  WS-NEW-AST-SALARY            PIC 9(11)V99.
028200     05  WS-NEW-AST-SG-RATE           PIC S9(01)V9(06).
028300     05  WS-NEW-AST-CONTRIB-TAX-RATE  PIC S9(01)V9(06).
028400     05  WS-NEW-AST-PERSONAL-INDEX    PIC S9(01)V9(06).
028500     05  WS-NEW-AST-REINVEST-FLAG     PIC X(01).
028600     05  FILLER                       PIC X(01).
028700*---------------------------------------------------------------*
028800 01  WS-NEW-LIABILITY-ENTRY.
028900* STAGING AREA FOR ONE LIABILITY TABLE ROW BEFORE IT IS APPENDED BY
029000* 2250 - SEE THE NOTE UNDER WS-NEW-ASSET-ENTRY ABOVE, SAME IDEA ON
029100* THE LIABILITY SIDE.
029200     05  WS-NEW-LIA-TYPE              PIC X(02).
029300     05  WS-NEW-LIA-NAME              PIC X(20).
029400     05  WS-NEW-LIA-INITIAL-VALUE     PIC 9(11)V99.
029500     05  WS-NEW-LIA-START-YEAR        PIC 9(04).
029600     05  WS-NEW-LIA-INTEREST-RATE     PIC S9(01)V9(06).
029700     05  WS-NEW-LIA-TERM-YEARS        PIC 9(03).
029800     05  WS-NEW-LIA-ANNUAL-REPAYMENT  PIC 9(11)V99.
029900     05  WS-NEW-LIA-PAYMENT           PIC 9(11)V99.
030000     05  FILLER                       PIC X(01).
030100*---------------------------------------------------------------*
030200 01  WS-NEW-CASH-FLOW-ENTRY.
030300* STAGING AREA FOR ONE CASH-FLOW TABLE ROW BEFORE IT IS APPENDED BY
030400* 2350 - THE MOST FREQUENTLY USED OF THE THREE STAGING AREAS, SINCE
030500* EVERY LIFE EVENT EXCEPT A BARE INHERITANCE WITH NO RECORDED INCOME
030600* ADDS AT LEAST ONE CASH-FLOW ROW.
030700     05  WS-NEW-FLOW-TYPE             PIC X(01).
030800     05  WS-NEW-FLOW-NAME             PIC X(20).
030900     05  WS-NEW-FLOW-AMOUNT           PIC 9(11)V99.
031000     05  WS-NEW-FLOW-ANNUAL-RATE      PIC S9(01)V9(06).
031100     05  WS-NEW-FLOW-START-YEAR       PIC 9(04).
031200     05  WS-NEW-FLOW-END-YEAR         PIC 9(04).
031300     05  FILLER                       PIC X(01).
031400*---------------------------------------------------------------*
031500 01  WS-BALANCE-SHEET-TOTALS.
031600* RECOMPUTED FROM SCRATCH EVERY PROJECTION YEAR BY 5100, 5200 AND
031700* 5000 - NOTHING HERE CARRIES OVER FROM ONE YEAR TO THE NEXT, UNLIKE
031800* THE TRAILER ACCUMULATORS BELOW WHICH DO.
031900     05  WS-TOTAL-ASSETS              PIC S9(11)V99.
032000     05  WS-TOTAL-LIABILITIES         PIC S9(11)V99.
032100     05  WS-NET-WORTH                 PIC S9(11)V99.
032200     05  FILLER                      PIC X(01).
032300*---------------------------------------------------------------*
032400 01  WS-CASH-FLOW-TOTALS.
032500* RECOMPUTED FROM SCRATCH EVERY PROJECTION YEAR BY 5300 - SAME RULE
032600* AS THE BALANCE-SHEET TOTALS ABOVE, NO CARRY-FORWARD BETWEEN YEARS.
032700     05  WS-TOTAL-INFLOW              PIC S9(11)V99.
032800     05  WS-TOTAL-OUTFLOW             PIC S9(11)V99.
032900     05  WS-NET-FLOW                  PIC S9(11)V99.
033000     05  FILLER                      PIC X(01).
033100*---------------------------------------------------------------*
033200 01  WS-TRAILER-ACCUMULATORS.
033300* THE ONLY FIELDS IN THE WHOLE PROGRAM THAT DO CARRY FORWARD ACROSS
033400* THE YEAR LOOP - INITIALISED TO ZERO ONCE AT COMPILE TIME AND
033500* BUILT UP YEAR BY YEAR BY 5600, THEN PRINTED ONCE AT THE VERY END
033600* BY 6000 AFTER THE LOOP IN 0000-MAIN-PROCESSING HAS FINISHED.
033700     05  WS-CUM-INFLOW                PIC S9(11)V99 VALUE ZERO.
033800     05  WS-CUM-OUTFLOW               PIC S9(11)V99 VALUE ZERO.
033900     05  WS-CUM-NET-FLOW              PIC S9(11)V99 VALUE ZERO.
034000     05  WS-FINAL-NET-WORTH           PIC S9(11)V99 VALUE ZERO.
034100     05  WS-YEARS-PROJECTED           PIC S9(03) USAGE COMP
034200                                       VALUE ZERO.
034300     05  WS-EVENTS-APPLIED            PIC S9(03) USAGE COMP
034400                                       VALUE ZERO.
034500     05  FILLER                      PIC X(01).
034600*---------------------------------------------------------------*
034700 01  WS-EVENT-YEAR-AREA.
034800* ONE ENTRY PER LIFE EVENT APPLIED, HOLDING THE YEAR IT LANDS IN -
034900* CHECKED AGAINST THE CURRENT PROJECTION YEAR BY 5400 SO THE REPORT
035000* CAN FLAG THE YEAR A HOME PURCHASE, CHILD BIRTH OR INHERITANCE
035100* ACTUALLY HAPPENED WITHOUT HAVING TO KEEP THE EVENT RECORD ITSELF
035200* AROUND. FILLER SITS AHEAD OF THE TABLE RATHER THAN BEHIND IT
035300* SINCE NOTHING MAY FOLLOW AN OCCURS DEPENDING ON ITEM IN THE
035400* SAME GROUP.
035500     05  FILLER                      PIC X(01).
035600     05  WS-EVENT-YEAR-TBL PIC 9(04)
035700             OCCURS 1 TO 50 TIMES
035800             DEPENDING ON WS-EVENTS-APPLIED
035900             INDEXED BY EVY-IDX.
036000*---------------------------------------------------------------*
036100 01  NEXT-REPORT-LINE                 PIC X(133) VALUE SPACE.
036200*---------------------------------------------------------------*
036300     COPY ASSTBL.
036400     COPY LIATBL.
036500     COPY CSHTBL.
036600     COPY PRTCTL.
036700     COPY RPTLIN.
036800*===============================================================*
036900 PROCEDURE DIVISION.
037000*---------------------------------------------------------------*
037100 0000-MAIN-PROCESSING.
037200*---------------------------------------------------------------*
037300* THE WHOLE JOB, TOP TO BOTTOM: OPEN, LOAD THE FOUR INPUT FILES
037400* INTO WORKING STORAGE, FOLD THE LIFE EVENTS INTO THE TABLES
037500* THEY CREATE, WALK THE PROJECTION YEARS ONE AT A TIME, THEN
037600* PRINT THE TRAILER AND CLOSE UP. EACH STEP BELOW IS PERFORMED
037700* THRU ITS OWN EXIT PARAGRAPH - THE SHOP'S USUAL WAY OF
037800* BRACKETING A CALLED RANGE SO THE RANGE BOUNDARY IS VISIBLE IN
037900* THE SOURCE, NOT JUST IMPLIED BY A LONE PARAGRAPH NAME. SEE THE
038000* DP STANDARDS NOTE UNDER FB-0502.
038100     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT.
038200     PERFORM 2000-LOAD-CONTROL-RECORD
038300         THRU 2000-LOAD-CONTROL-RECORD-EXIT.
038400     PERFORM 2100-LOAD-ASSET-TABLE THRU 2100-LOAD-ASSET-TABLE-EXIT.
038500     PERFORM 2200-LOAD-LIABILITY-TABLE
038600         THRU 2200-LOAD-LIABILITY-TABLE-EXIT.
038700     PERFORM 2300-LOAD-CASH-FLOW-TABLE
038800         THRU 2300-LOAD-CASH-FLOW-TABLE-EXIT.
038900     PERFORM 3000-APPLY-LIFE-EVENTS THRU 3000-APPLY-LIFE-EVENTS-EXIT.
039000     PERFORM 5000-PROJECT-ONE-YEAR THRU 5000-PROJECT-ONE-YEAR-EXIT
039100         VARYING WS-CURR-YEAR FROM WS-START-YEAR BY 1
039200         UNTIL WS-CURR-YEAR > WS-END-YEAR.
039300     PERFORM 6000-PRINT-TRAILER-TOTALS
039400         THRU 6000-PRINT-TRAILER-TOTALS-EXIT.
039500     PERFORM 7000-CLOSE-FILES THRU 7000-CLOSE-FILES-EXIT.
039600     DISPLAY 'FINPROJ: NORMAL END OF JOB'.
039700     GOBACK.
039800*---------------------------------------------------------------*
039900 1000-OPEN-FILES.
040000*---------------------------------------------------------------*
040100* OPENS THE FOUR INPUT DECKS AND THE REPORT OUTPUT STREAM FOR THE
040200* WHOLE RUN - NONE OF THEM ARE CLOSED AND REOPENED PARTWAY THROUGH,
040300* SINCE EACH IS READ FRONT TO BACK EXACTLY ONCE WHILE BUILDING THE
040400* WORKING-STORAGE TABLES. THE RUN DATE IS ALSO PULLED HERE, ONE TIME,
040500* AND DROPPED INTO THE PAGE-ONE HEADING FIELDS SO IT DOES NOT HAVE TO
040600* BE RE-ACCEPTED EVERY TIME A NEW PAGE IS STARTED.
040700     OPEN INPUT  CONTROL-FILE
040800                 ASSET-FILE
040900                 LIABILITY-FILE
041000                 CASH-FLOW-FILE
041100                 EVENT-FILE.
041200     OPEN OUTPUT REPORT-FILE.
041300     ACCEPT WS-CURRENT-DATE-DATA FROM DATE YYYYMMDD.
041400     MOVE WS-CURRENT-MONTH        TO HL1-MONTH.
041500     MOVE WS-CURRENT-DAY          TO HL1-DAY.
041600     MOVE WS-CURRENT-YEAR         TO HL1-YEAR.
041700 1000-OPEN-FILES-EXIT.
041800     EXIT.
041900*---------------------------------------------------------------*
042000 2000-LOAD-CONTROL-RECORD.
042100*---------------------------------------------------------------*
042200* ONE CARD ON THE CONTROL FILE - THE FIRST AND LAST YEAR OF THE
042300* PROJECTION. EITHER ABEND CONDITION BELOW JUMPS STRAIGHT TO
042400* 9900-ABEND-RUN WITH A GO TO RATHER THAN A PERFORM: THAT
042500* PARAGRAPH CLOSES THE FILES AND GOES BACK ON ITS OWN, SO THERE
042600* IS NOTHING FOR CONTROL TO RETURN TO HERE.
042700     READ CONTROL-FILE
042800         AT END MOVE 'Y' TO WS-CONTROL-EOF-SW.
042900     IF WS-CONTROL-EOF
043000         DISPLAY 'FINPROJ: CONTROL FILE EMPTY - RUN ABANDONED'
043100         MOVE 'Y'                 TO WS-ABEND-SW
043200         GO TO 9900-ABEND-RUN
043300     END-IF.
043400     MOVE CTL-START-YEAR          TO WS-START-YEAR.               FB-0419
043500     MOVE CTL-END-YEAR            TO WS-END-YEAR.                 FB-0419
043600     IF WS-END-YEAR < WS-START-YEAR
043700         DISPLAY 'FINPROJ: END-YEAR PRECEDES START-YEAR - '
043800                 'RUN ABANDONED'
043900         MOVE 'Y'                 TO WS-ABEND-SW
044000         GO TO 9900-ABEND-RUN
044100     END-IF.
044200 2000-LOAD-CONTROL-RECORD-EXIT.
044300     EXIT.
044400*---------------------------------------------------------------*
044500 2100-LOAD-ASSET-TABLE.
044600*---------------------------------------------------------------*
044700* READ-AHEAD LOOP - THE FIRST RECORD IS READ BEFORE THE LOOP TEST SO
044800* AN EMPTY ASSETS DECK (NO RECORDS AT ALL) FALLS OUT IMMEDIATELY
044900* WITHOUT EVER ENTERING 2110. A HOUSEHOLD WITH NO ASSETS ON FILE IS
045000* NOT AN ERROR CONDITION - SEE THE TRAILER COUNTS FOR HOW THAT CASE
045100* SHOWS UP ON THE REPORT.
045200     PERFORM 8100-READ-ASSET-RECORD THRU 8100-READ-ASSET-RECORD-EXIT.
045300     PERFORM 2110-PROCESS-ONE-ASSET THRU 2110-PROCESS-ONE-ASSET-EXIT
045400         UNTIL ASSET-EOF.
045500 2100-LOAD-ASSET-TABLE-EXIT.
045600     EXIT.
045700*---------------------------------------------------------------*
045800 2110-PROCESS-ONE-ASSET.
045900*---------------------------------------------------------------*
046000* ONE ASSET RECORD BECOMES ONE ROW OF THE WORKING-STORAGE TABLE. THE
046100* INPUT RECORD OVERLAYS SIX DIFFERENT ASSET TYPES ON THE SAME BYTES
046200* (SEE THE REDEFINES IN ASSREC), SO THIS PARAGRAPH'S JOB IS TO PICK
046300* THE RIGHT REDEFINITION FOR THE TYPE CODE ON THE RECORD AND COPY ITS
046400* FIELDS ACROSS TO THE GENERIC RATE-1/RATE-2/RATE-3 SLOTS THAT 5110
046500* AND ITS DISPATCH TARGETS ACTUALLY WORK FROM. UNUSED SLOTS FOR A
046600* GIVEN TYPE ARE ZEROED FIRST SO A STALE VALUE FROM A PRIOR RECORD
046700* CANNOT LEAK THROUGH.
046800     MOVE AST-TYPE-IN             TO WS-NEW-AST-TYPE.
046900     MOVE AST-NAME-IN             TO WS-NEW-AST-NAME.
047000     MOVE AST-INITIAL-VALUE-IN    TO WS-NEW-AST-INITIAL-VALUE.
047100     MOVE AST-START-YEAR-IN       TO WS-NEW-AST-START-YEAR.
047200     MOVE ZERO                    TO WS-NEW-AST-RATE-1
047300                                      WS-NEW-AST-RATE-2
047400                                      WS-NEW-AST-RATE-3
047500                                      WS-NEW-AST-ANNUAL-CONTRIB
047600                                      WS-NEW-AST-SALARY
047700                                      WS-NEW-AST-SG-RATE
047800                                      WS-NEW-AST-CONTRIB-TAX-RATE
047900                                      WS-NEW-AST-PERSONAL-INDEX.
048000     MOVE 'N'                     TO WS-NEW-AST-REINVEST-FLAG.
048100     EVALUATE TRUE
048200         WHEN AST-IS-SAVINGS
048300* SAVINGS - FLAT INTEREST PLUS A FIXED YEARLY CONTRIBUTION.
048400             MOVE SV-INTEREST-RATE  TO WS-NEW-AST-RATE-1
048500             MOVE SV-ANNUAL-CONTRIB TO WS-NEW-AST-ANNUAL-CONTRIB
048600         WHEN AST-IS-MANAGED-FUND
048700* MANAGED FUND - GROSS RETURN LESS A MANAGEMENT FEE AND A
048800* PERFORMANCE FEE ON THE GAIN, PLUS A YEARLY CONTRIBUTION.
048900             MOVE MF-GROSS-RETURN-RATE TO WS-NEW-AST-RATE-1
049000             MOVE MF-MGMT-FEE-RATE     TO WS-NEW-AST-RATE-2
049100             MOVE MF-PERF-FEE-RATE     TO WS-NEW-AST-RATE-3
049200             MOVE MF-ANNUAL-CONTRIB    TO
049300                                      WS-NEW-AST-ANNUAL-CONTRIB
049400         WHEN AST-IS-SHARES
049500* SHARES - CAPITAL GROWTH PLUS A DIVIDEND YIELD THAT MAY OR
049600* MAY NOT BE REINVESTED, PER THE REINVEST FLAG BELOW.
049700             MOVE SH-GROWTH-RATE         TO WS-NEW-AST-RATE-1
049800             MOVE SH-DIVIDEND-YIELD-RATE TO WS-NEW-AST-RATE-2
049900             MOVE SH-ANNUAL-CONTRIB      TO
050000                                      WS-NEW-AST-ANNUAL-CONTRIB
050100             MOVE SH-REINVEST-FLAG       TO                       FB-0448
050200                                      WS-NEW-AST-REINVEST-FLAG
050300         WHEN AST-IS-PROPERTY
050400* PROPERTY - A SINGLE APPRECIATION RATE, NO CONTRIBUTIONS.
050500             MOVE PR-APPRECIATION-RATE  TO WS-NEW-AST-RATE-1
050600         WHEN AST-IS-SUPERANNUATION
050700* SUPERANNUATION - SALARY-LINKED EMPLOYER AND PERSONAL
050800* CONTRIBUTIONS NET OF CONTRIBUTIONS TAX, PLUS FUND EARNINGS
050900* NET OF THE FUND'S OWN FEE RATE.
051000             MOVE SU-GROSS-RETURN-RATE  TO WS-NEW-AST-RATE-1
051100             MOVE SU-FEE-RATE           TO WS-NEW-AST-RATE-2
051200             MOVE SU-SALARY-GROWTH-RATE TO WS-NEW-AST-RATE-3
051300             MOVE SU-PERSONAL-CONTRIB   TO
051400                                      WS-NEW-AST-ANNUAL-CONTRIB
051500             MOVE SU-SALARY             TO WS-NEW-AST-SALARY
051600             MOVE SU-SG-RATE            TO WS-NEW-AST-SG-RATE
051700             MOVE SU-CONTRIB-TAX-RATE   TO
051800                                      WS-NEW-AST-CONTRIB-TAX-RATE
051900             MOVE SU-PERSONAL-INDEX     TO
052000                                      WS-NEW-AST-PERSONAL-INDEX
052100         WHEN AST-IS-LIFESTYLE
052200* LIFESTYLE - A DEPRECIATING ASSET, RATE-1 IS NEGATIVE.
052300             MOVE LA-DEPRECIATION-RATE  TO WS-NEW-AST-RATE-1
052400     END-EVALUATE.
052500     PERFORM 2150-APPEND-ASSET-ENTRY THRU 2150-APPEND-ASSET-ENTRY-EXIT.
052600     PERFORM 8100-READ-ASSET-RECORD THRU 8100-READ-ASSET-RECORD-EXIT.
052700 2110-PROCESS-ONE-ASSET-EXIT.
052800     EXIT.
052900*---------------------------------------------------------------*
053000 2150-APPEND-ASSET-ENTRY.
053100*---------------------------------------------------------------*
053200* COMMON TAIL END FOR EVERY WAY AN ASSET CAN ENTER THE TABLE - A
053300* RECORD READ OFF THE ASSETS FILE (2110) OR AN ASSET MANUFACTURED BY
053400* A LIFE EVENT (3200 HOME PURCHASE, 3400 INHERITANCE). ALL THREE
053500* CALLERS FILL WS-NEW-ASSET-ENTRY THEN COME HERE TO CLAIM THE NEXT
053600* TABLE SLOT, SO THE OCCURS-DEPENDING-ON COUNTER IS ONLY EVER BUMPED
053700* IN ONE PLACE.
053800     ADD 1 TO WS-ASSET-COUNT.
053900     SET AST-IDX                       TO WS-ASSET-COUNT.
054000     MOVE WS-NEW-AST-TYPE         TO TBL-AST-TYPE(AST-IDX).
054100     MOVE WS-NEW-AST-NAME         TO TBL-AST-NAME(AST-IDX).
054200     MOVE WS-NEW-AST-INITIAL-VALUE TO
054300                                 TBL-AST-INITIAL-VALUE(AST-IDX).
054400     MOVE WS-NEW-AST-START-YEAR  TO TBL-AST-START-YEAR(AST-IDX).
054500     MOVE WS-NEW-AST-RATE-1      TO TBL-AST-RATE-1(AST-IDX).
054600     MOVE WS-NEW-AST-RATE-2      TO TBL-AST-RATE-2(AST-IDX).
054700     MOVE WS-NEW-AST-RATE-3      TO TBL-AST-RATE-3(AST-IDX).
054800     MOVE WS-NEW-AST-ANNUAL-CONTRIB TO
054900                                TBL-AST-ANNUAL-CONTRIB(AST-IDX).
055000     MOVE WS-NEW-AST-SALARY      TO TBL-AST-SALARY(AST-IDX).
055100     MOVE WS-NEW-AST-SG-RATE     TO TBL-AST-SG-RATE(AST-IDX).
055200     MOVE WS-NEW-AST-CONTRIB-TAX-RATE TO
055300                              TBL-AST-CONTRIB-TAX-RATE(AST-IDX).
055400     MOVE WS-NEW-AST-PERSONAL-INDEX TO
055500                                TBL-AST-PERSONAL-INDEX(AST-IDX).
055600     MOVE WS-NEW-AST-REINVEST-FLAG TO
055700                                TBL-AST-REINVEST-FLAG(AST-IDX).
055800 2150-APPEND-ASSET-ENTRY-EXIT.
055900     EXIT.
056000*---------------------------------------------------------------*
056100 2200-LOAD-LIABILITY-TABLE.
056200*---------------------------------------------------------------*
056300* SAME READ-AHEAD SHAPE AS 2100 ABOVE, FOR THE LIABS DECK. A RUN WITH
056400* NO LIABILITY RECORDS AT ALL (AN ALL-CASH HOUSEHOLD) IS LEGITIMATE -
056500* THE LOOP SIMPLY NEVER EXECUTES 2210 AND THE LIABILITY TABLE STAYS
056600* AT ZERO ROWS.
056700     PERFORM 8200-READ-LIABILITY-RECORD
056800         THRU 8200-READ-LIABILITY-RECORD-EXIT.
056900     PERFORM 2210-PROCESS-ONE-LIABILITY
057000         THRU 2210-PROCESS-ONE-LIABILITY-EXIT
057100         UNTIL LIABILITY-EOF.
057200 2200-LOAD-LIABILITY-TABLE-EXIT.
057300     EXIT.
057400*---------------------------------------------------------------*
057500 2210-PROCESS-ONE-LIABILITY.
057600*---------------------------------------------------------------*
057700* HOME-LOAN RECORDS CARRY THE PRINCIPAL, RATE AND TERM BUT NOT THE
057800* YEARLY PAYMENT ITSELF - THAT IS COMPUTED ONCE HERE, AT LOAD TIME,
057900* BY THE SHARED ANNUITY-PAYMENT PARAGRAPH (5260), AND STORED ON THE
058000* TABLE ROW SO THE YEAR-BY-YEAR BALANCE WALK IN 5220 NEVER HAS TO
058100* RECOMPUTE IT. OTHER-LOAN RECORDS CARRY THEIR OWN ANNUAL REPAYMENT
058200* ON THE INPUT RECORD, SO NO PAYMENT CALCULATION IS NEEDED HERE FOR
058300* THEM.
058400     MOVE LIA-TYPE-IN             TO WS-NEW-LIA-TYPE.
058500     MOVE LIA-NAME-IN             TO WS-NEW-LIA-NAME.
058600     MOVE LIA-INITIAL-VALUE-IN    TO WS-NEW-LIA-INITIAL-VALUE.
058700     MOVE LIA-START-YEAR-IN       TO WS-NEW-LIA-START-YEAR.
058800     MOVE LIA-INTEREST-RATE-IN    TO WS-NEW-LIA-INTEREST-RATE.
058900     MOVE LIA-TERM-YEARS-IN       TO WS-NEW-LIA-TERM-YEARS.
059000     MOVE LIA-ANNUAL-REPAYMENT-IN TO
059100                                  WS-NEW-LIA-ANNUAL-REPAYMENT.
059200     IF LIA-IS-HOME-LOAN
059300* HL BALANCE IS A CLOSED-FORM AMORTISATION FORMULA (5220) -
059400* THE FIXED PAYMENT IS COMPUTED ONCE HERE AND STORED.
059500         MOVE LIA-INITIAL-VALUE-IN TO WS-HL-PRINCIPAL
059600         MOVE LIA-INTEREST-RATE-IN TO WS-HL-RATE
059700         MOVE LIA-TERM-YEARS-IN    TO WS-HL-TERM
059800         PERFORM 5260-COMPUTE-HL-PAYMENT
059900             THRU 5260-COMPUTE-HL-PAYMENT-EXIT
060000         MOVE WS-HL-PAYMENT        TO WS-NEW-LIA-PAYMENT
060100     ELSE
060200         MOVE ZERO                 TO WS-NEW-LIA-PAYMENT
060300     END-IF.
060400     PERFORM 2250-APPEND-LIABILITY-ENTRY
060500         THRU 2250-APPEND-LIABILITY-ENTRY-EXIT.
060600     PERFORM 8200-READ-LIABILITY-RECORD
060700         THRU 8200-READ-LIABILITY-RECORD-EXIT.
060800 2210-PROCESS-ONE-LIABILITY-EXIT.
060900     EXIT.
061000*---------------------------------------------------------------*
061100 2250-APPEND-LIABILITY-ENTRY.
061200*---------------------------------------------------------------*
061300* COMMON TAIL END FOR A LIABILITY ENTERING THE TABLE, PARALLELING
061400* 2150 ABOVE - CALLED BOTH FROM THE LIABS FILE LOAD (2210) AND FROM
061500* THE HOME-PURCHASE LIFE EVENT (3200) WHEN A NEW MORTGAGE IS TAKEN
061600* OUT MID-PROJECTION.
061700     ADD 1 TO WS-LIABILITY-COUNT.
061800     SET LIA-IDX                  TO WS-LIABILITY-COUNT.
061900     MOVE WS-NEW-LIA-TYPE     TO TBL-LIA-TYPE(LIA-IDX).
062000     MOVE WS-NEW-LIA-NAME     TO TBL-LIA-NAME(LIA-IDX).
062100     MOVE WS-NEW-LIA-INITIAL-VALUE TO
062200                                 TBL-LIA-INITIAL-VALUE(LIA-IDX).
062300     MOVE WS-NEW-LIA-START-YEAR TO TBL-LIA-START-YEAR(LIA-IDX).
062400     MOVE WS-NEW-LIA-INTEREST-RATE TO
062500                                 TBL-LIA-INTEREST-RATE(LIA-IDX).
062600     MOVE WS-NEW-LIA-TERM-YEARS TO TBL-LIA-TERM-YEARS(LIA-IDX).
062700     MOVE WS-NEW-LIA-ANNUAL-REPAYMENT TO
062800                               TBL-LIA-ANNUAL-REPAYMENT(LIA-IDX).
062900     MOVE WS-NEW-LIA-PAYMENT  TO TBL-LIA-PAYMENT(LIA-IDX).
063000 2250-APPEND-LIABILITY-ENTRY-EXIT.
063100     EXIT.
063200*---------------------------------------------------------------*
063300 2300-LOAD-CASH-FLOW-TABLE.
063400*---------------------------------------------------------------*
063500* SAME READ-AHEAD SHAPE AGAIN, FOR THE CASHFLOW DECK. INCOME AND
063600* EXPENSE ROWS SHARE ONE RECORD LAYOUT AND ONE TABLE (REQ FB-0471) -
063700* THE FLOW-TYPE BYTE IS ALL THAT TELLS 5310 WHICH SIDE OF THE LEDGER
063800* A GIVEN ROW BELONGS ON.
063900     PERFORM 8300-READ-CASH-FLOW-RECORD
064000         THRU 8300-READ-CASH-FLOW-RECORD-EXIT.
064100     PERFORM 2310-PROCESS-ONE-CASH-FLOW
064200         THRU 2310-PROCESS-ONE-CASH-FLOW-EXIT
064300         UNTIL CASH-FLOW-EOF.
064400 2300-LOAD-CASH-FLOW-TABLE-EXIT.
064500     EXIT.
064600*---------------------------------------------------------------*
064700 2310-PROCESS-ONE-CASH-FLOW.
064800*---------------------------------------------------------------*
064900* STRAIGHT FIELD-FOR-FIELD COPY FROM THE INPUT RECORD TO THE NEW-
065000* ENTRY WORK AREA - UNLIKE THE ASSET AND LIABILITY RECORDS THERE IS
065100* ONLY ONE LAYOUT HERE, SO THERE IS NO TYPE-DRIVEN EVALUATE NEEDED
065200* BEFORE HANDING OFF TO 2350.
065300     MOVE FLOW-TYPE-IN            TO WS-NEW-FLOW-TYPE.
065400     MOVE FLOW-NAME-IN            TO WS-NEW-FLOW-NAME.
065500     MOVE FLOW-AMOUNT-IN          TO WS-NEW-FLOW-AMOUNT.
065600     MOVE FLOW-ANNUAL-RATE-IN     TO WS-NEW-FLOW-ANNUAL-RATE.
065700     MOVE FLOW-START-YEAR-IN      TO WS-NEW-FLOW-START-YEAR.
065800     MOVE FLOW-END-YEAR-IN        TO WS-NEW-FLOW-END-YEAR.
065900     PERFORM 2350-APPEND-CASH-FLOW-ENTRY
066000         THRU 2350-APPEND-CASH-FLOW-ENTRY-EXIT.
066100     PERFORM 8300-READ-CASH-FLOW-RECORD
066200         THRU 8300-READ-CASH-FLOW-RECORD-EXIT.
066300 2310-PROCESS-ONE-CASH-FLOW-EXIT.
066400     EXIT.
066500*---------------------------------------------------------------*
066600 2350-APPEND-CASH-FLOW-ENTRY.                                     FB-0471
066700*---------------------------------------------------------------*
066800     ADD 1 TO WS-CASH-FLOW-COUNT.
066900     SET CSH-IDX                  TO WS-CASH-FLOW-COUNT.
067000     MOVE WS-NEW-FLOW-TYPE    TO TBL-FLOW-TYPE(CSH-IDX).
067100     MOVE WS-NEW-FLOW-NAME    TO TBL-FLOW-NAME(CSH-IDX).
067200     MOVE WS-NEW-FLOW-AMOUNT  TO TBL-FLOW-AMOUNT(CSH-IDX).
067300     MOVE WS-NEW-FLOW-ANNUAL-RATE TO
067400                                 TBL-FLOW-ANNUAL-RATE(CSH-IDX).
067500     MOVE WS-NEW-FLOW-START-YEAR TO
067600                                 TBL-FLOW-START-YEAR(CSH-IDX).
067700     MOVE WS-NEW-FLOW-END-YEAR TO TBL-FLOW-END-YEAR(CSH-IDX).
067800 2350-APPEND-CASH-FLOW-ENTRY-EXIT.
067900     EXIT.
068000*---------------------------------------------------------------*
068100 3000-APPLY-LIFE-EVENTS.
068200*---------------------------------------------------------------*
068300* THIRD AND LAST READ-AHEAD LOOP OF THE LOAD PHASE, FOR THE EVENTS
068400* DECK. UNLIKE THE OTHER THREE FILES THERE IS NO STANDING EVENT
068500* TABLE - EACH EVENT RECORD IS READ, TURNED STRAIGHT INTO ASSET,
068600* LIABILITY AND/OR CASH-FLOW TABLE ROWS BY 3100, AND THEN FORGOTTEN;
068700* ONLY ITS YEAR IS KEPT BEHIND, IN WS-EVENT-YEAR-TBL, SO THE REPORT
068800* CAN FLAG THE YEAR IT HAPPENED (SEE 5400).
068900     PERFORM 8400-READ-EVENT-RECORD THRU 8400-READ-EVENT-RECORD-EXIT.
069000     PERFORM 3100-APPLY-ONE-EVENT THRU 3100-APPLY-ONE-EVENT-EXIT
069100         UNTIL EVENT-EOF.
069200 3000-APPLY-LIFE-EVENTS-EXIT.
069300     EXIT.
069400*---------------------------------------------------------------*
069500 3100-APPLY-ONE-EVENT.
069600*---------------------------------------------------------------*
069700* THE EVENT YEAR IS RECORDED IN THE SMALL WS-EVENT-YEAR-TBL ARRAY
069800* BEFORE THE TYPE-SPECIFIC PARAGRAPH RUNS, SO THE MARKER GOES DOWN
069900* EVEN IF A GIVEN EVENT TYPE TURNS OUT TO CARRY NO DEPOSIT, NO LOAN
070000* AND NO RECURRING EXPENSE - THE DATE OF THE EVENT STILL MATTERS TO
070100* THE READER OF THE REPORT EVEN WHEN ITS DOLLAR EFFECT IS SMALL.
070200     ADD 1 TO WS-EVENTS-APPLIED.
070300     SET EVY-IDX                  TO WS-EVENTS-APPLIED.
070400     MOVE EVT-START-YEAR-IN       TO WS-EVENT-YEAR-TBL(EVY-IDX).
070500     EVALUATE TRUE
070600         WHEN EVT-IS-HOME-PURCHASE
070700* A NEW PROPERTY ASSET, AN OPTIONAL NEW MORTGAGE LIABILITY,
070800* AND UP TO THREE CASH-FLOW ROWS (DEPOSIT, REPAYMENT,
070900* MAINTENANCE) - SEE 3200.
071000             PERFORM 3200-APPLY-HOME-PURCHASE
071100                 THRU 3200-APPLY-HOME-PURCHASE-EXIT
071200         WHEN EVT-IS-CHILD-BIRTH
071300* ONE RECURRING EXPENSE ROW, NO NEW ASSET OR LIABILITY.
071400             PERFORM 3300-APPLY-CHILD-BIRTH
071500                 THRU 3300-APPLY-CHILD-BIRTH-EXIT
071600         WHEN EVT-IS-INHERITANCE
071700* A NEW SAVINGS ASSET AND, IF THE EVENT RECORD SAYS THE
071800* INHERITANCE ITSELF SHOULD BE BOOKED AS INCOME, A ONE-
071900* YEAR CASH-FLOW ROW TOO - SEE 3400.
072000             PERFORM 3400-APPLY-INHERITANCE
072100                 THRU 3400-APPLY-INHERITANCE-EXIT
072200     END-EVALUATE.
072300     PERFORM 8400-READ-EVENT-RECORD THRU 8400-READ-EVENT-RECORD-EXIT.
072400 3100-APPLY-ONE-EVENT-EXIT.
072500     EXIT.
072600*---------------------------------------------------------------*
072700 3200-APPLY-HOME-PURCHASE.                                        FB-0327
072800*---------------------------------------------------------------*
072900     MOVE 'PR'                    TO WS-NEW-AST-TYPE.
073000     MOVE EVT-NAME-IN             TO WS-NEW-AST-NAME.
073100     MOVE HP-PURCHASE-PRICE       TO WS-NEW-AST-INITIAL-VALUE.
073200     MOVE EVT-START-YEAR-IN       TO WS-NEW-AST-START-YEAR.
073300     MOVE HP-APPRECIATION-RATE    TO WS-NEW-AST-RATE-1.
073400     MOVE ZERO                    TO WS-NEW-AST-RATE-2
073500                                      WS-NEW-AST-RATE-3
073600                                      WS-NEW-AST-ANNUAL-CONTRIB
073700                                      WS-NEW-AST-SALARY
073800                                      WS-NEW-AST-SG-RATE
073900                                      WS-NEW-AST-CONTRIB-TAX-RATE
074000                                      WS-NEW-AST-PERSONAL-INDEX.
074100     MOVE 'N'                     TO WS-NEW-AST-REINVEST-FLAG.
074200     PERFORM 2150-APPEND-ASSET-ENTRY THRU 2150-APPEND-ASSET-ENTRY-EXIT.
074300     IF HP-DEPOSIT > ZERO
074400* A CASH DEPOSIT PAID AT PURCHASE SHOWS UP AS A ONE-YEAR
074500* EXPENSE ROW SO IT REDUCES THAT YEAR'S CASH FLOW, EVEN
074600* THOUGH IT IS NOT A RECURRING COST.
074700         MOVE 'E'                 TO WS-NEW-FLOW-TYPE
074800         MOVE 'DEPOSIT'           TO WS-NEW-FLOW-NAME
074900         MOVE HP-DEPOSIT          TO WS-NEW-FLOW-AMOUNT
075000         MOVE ZERO                TO WS-NEW-FLOW-ANNUAL-RATE
075100         MOVE EVT-START-YEAR-IN   TO WS-NEW-FLOW-START-YEAR
075200         MOVE EVT-START-YEAR-IN   TO WS-NEW-FLOW-END-YEAR
075300         PERFORM 2350-APPEND-CASH-FLOW-ENTRY
075400             THRU 2350-APPEND-CASH-FLOW-ENTRY-EXIT
075500     END-IF.
075600     COMPUTE WS-LOAN-AMOUNT = HP-PURCHASE-PRICE - HP-DEPOSIT.
075700     IF WS-LOAN-AMOUNT < ZERO
075800         MOVE ZERO                TO WS-LOAN-AMOUNT
075900     END-IF.
076000     IF WS-LOAN-AMOUNT > ZERO
076100* A LOAN IS ONLY BOOKED IF THE PURCHASE PRICE EXCEEDS THE
076200* DEPOSIT - AN ALL-CASH PURCHASE CREATES NO LIABILITY AND
076300* NO REPAYMENT CASH-FLOW ROW AT ALL.
076400         MOVE 'HL'                 TO WS-NEW-LIA-TYPE
076500         MOVE EVT-NAME-IN          TO WS-NEW-LIA-NAME
076600         MOVE WS-LOAN-AMOUNT       TO WS-NEW-LIA-INITIAL-VALUE
076700         MOVE EVT-START-YEAR-IN    TO WS-NEW-LIA-START-YEAR
076800         MOVE HP-MORTGAGE-RATE     TO WS-NEW-LIA-INTEREST-RATE
076900         MOVE HP-MORTGAGE-TERM     TO WS-NEW-LIA-TERM-YEARS
077000         MOVE ZERO                 TO WS-NEW-LIA-ANNUAL-REPAYMENT
077100         MOVE WS-LOAN-AMOUNT       TO WS-HL-PRINCIPAL
077200         MOVE HP-MORTGAGE-RATE     TO WS-HL-RATE
077300         MOVE HP-MORTGAGE-TERM     TO WS-HL-TERM
077400         PERFORM 5260-COMPUTE-HL-PAYMENT
077500             THRU 5260-COMPUTE-HL-PAYMENT-EXIT
077600         MOVE WS-HL-PAYMENT        TO WS-NEW-LIA-PAYMENT
077700         PERFORM 2250-APPEND-LIABILITY-ENTRY
077800             THRU 2250-APPEND-LIABILITY-ENTRY-EXIT
077900         MOVE 'E'                  TO WS-NEW-FLOW-TYPE
078000         MOVE 'MORTGAGE REPAYMENT' TO WS-NEW-FLOW-NAME
078100         MOVE WS-HL-PAYMENT        TO WS-NEW-FLOW-AMOUNT
078200         MOVE ZERO                 TO WS-NEW-FLOW-ANNUAL-RATE
078300         MOVE EVT-START-YEAR-IN    TO WS-NEW-FLOW-START-YEAR
078400         COMPUTE WS-NEW-FLOW-END-YEAR =
078500             EVT-START-YEAR-IN + HP-MORTGAGE-TERM - 1
078600         PERFORM 2350-APPEND-CASH-FLOW-ENTRY
078700             THRU 2350-APPEND-CASH-FLOW-ENTRY-EXIT
078800     END-IF.
078900     IF HP-MAINTENANCE-COST > ZERO
079000* MAINTENANCE IS OPEN-ENDED (END-YEAR 9999) AND GROWS BY
079100* ITS OWN RATE, UNLIKE THE FIXED-TERM MORTGAGE ROW ABOVE.
079200         MOVE 'E'                  TO WS-NEW-FLOW-TYPE
079300         MOVE 'PROPERTY MAINTENANCE' TO WS-NEW-FLOW-NAME
079400         MOVE HP-MAINTENANCE-COST  TO WS-NEW-FLOW-AMOUNT
079500         MOVE HP-MAINTENANCE-GROWTH-RATE TO
079600                                   WS-NEW-FLOW-ANNUAL-RATE
079700         MOVE EVT-START-YEAR-IN    TO WS-NEW-FLOW-START-YEAR
079800         MOVE 9999                 TO WS-NEW-FLOW-END-YEAR
079900         PERFORM 2350-APPEND-CASH-FLOW-ENTRY
080000             THRU 2350-APPEND-CASH-FLOW-ENTRY-EXIT
080100     END-IF.
080200 3200-APPLY-HOME-PURCHASE-EXIT.
080300     EXIT.
080400*---------------------------------------------------------------*
080500 3300-APPLY-CHILD-BIRTH.                                          FB-0341
080600*---------------------------------------------------------------*
080700     MOVE 'E'                     TO WS-NEW-FLOW-TYPE.
080800     MOVE 'CHILD EXPENSES'        TO WS-NEW-FLOW-NAME.
080900     MOVE CB-ANNUAL-COST          TO WS-NEW-FLOW-AMOUNT.
081000     MOVE CB-EXPENSE-GROWTH-RATE  TO WS-NEW-FLOW-ANNUAL-RATE.
081100     MOVE EVT-START-YEAR-IN       TO WS-NEW-FLOW-START-YEAR.
081200     COMPUTE WS-CB-YEARS = CB-EXPENSE-YEARS - 1.
081300     IF WS-CB-YEARS < ZERO
081400         MOVE ZERO                TO WS-CB-YEARS
081500     END-IF.
081600     COMPUTE WS-NEW-FLOW-END-YEAR = EVT-START-YEAR-IN +
081700             WS-CB-YEARS.
081800     PERFORM 2350-APPEND-CASH-FLOW-ENTRY
081900         THRU 2350-APPEND-CASH-FLOW-ENTRY-EXIT.
082000 3300-APPLY-CHILD-BIRTH-EXIT.
082100     EXIT.
082200*---------------------------------------------------------------*
082300 3400-APPLY-INHERITANCE.                                          FB-0341
082400*---------------------------------------------------------------*
082500     MOVE 'SV'                    TO WS-NEW-AST-TYPE.
082600     MOVE EVT-NAME-IN             TO WS-NEW-AST-NAME.
082700     MOVE IN-AMOUNT                TO WS-NEW-AST-INITIAL-VALUE.
082800     MOVE EVT-START-YEAR-IN       TO WS-NEW-AST-START-YEAR.
082900     MOVE IN-INTEREST-RATE         TO WS-NEW-AST-RATE-1.
083000     MOVE ZERO                    TO WS-NEW-AST-RATE-2
083100                                      WS-NEW-AST-RATE-3
083200                                      WS-NEW-AST-ANNUAL-CONTRIB
083300                                      WS-NEW-AST-SALARY
083400                                      WS-NEW-AST-SG-RATE
083500                                      WS-NEW-AST-CONTRIB-TAX-RATE
083600                                      WS-NEW-AST-PERSONAL-INDEX.
083700     MOVE 'N'                     TO WS-NEW-AST-REINVEST-FLAG.
083800     PERFORM 2150-APPEND-ASSET-ENTRY THRU 2150-APPEND-ASSET-ENTRY-EXIT.
083900     IF IN-RECORD-INCOME-YES
084000         MOVE 'I'                 TO WS-NEW-FLOW-TYPE
084100         MOVE 'INHERITANCE'       TO WS-NEW-FLOW-NAME
084200         MOVE IN-AMOUNT            TO WS-NEW-FLOW-AMOUNT
084300         MOVE ZERO                TO WS-NEW-FLOW-ANNUAL-RATE
084400         MOVE EVT-START-YEAR-IN   TO WS-NEW-FLOW-START-YEAR
084500         MOVE EVT-START-YEAR-IN   TO WS-NEW-FLOW-END-YEAR
084600         PERFORM 2350-APPEND-CASH-FLOW-ENTRY
084700             THRU 2350-APPEND-CASH-FLOW-ENTRY-EXIT
084800     END-IF.
084900 3400-APPLY-INHERITANCE-EXIT.
085000     EXIT.
085100*---------------------------------------------------------------*
085200 5000-PROJECT-ONE-YEAR.
085300*---------------------------------------------------------------*
085400* THE ENGINE ROOM OF THE WHOLE JOB - CALLED ONCE PER CALENDAR YEAR IN
085500* THE RANGE, IN ORDER, FROM THE VARYING LOOP IN 0000-MAIN-PROCESSING.
085600* ASSETS ARE VALUED BEFORE LIABILITIES SO THE NET WORTH COMPUTE BELOW
085700* ALWAYS SEES BOTH TOTALS FRESH FOR THE CURRENT YEAR; CASH FLOW IS
085800* ACCUMULATED AFTER THE BALANCE SHEET SIDE IS SETTLED SINCE IT DOES
085900* NOT FEED BACK INTO EITHER TOTAL.
086000     PERFORM 5100-VALUE-ALL-ASSETS THRU 5199-VALUE-ALL-ASSETS-EXIT.
086100     PERFORM 5200-VALUE-ALL-LIABILITIES
086200         THRU 5299-VALUE-ALL-LIABILITIES-EXIT.
086300     COMPUTE WS-NET-WORTH =
086400         WS-TOTAL-ASSETS - WS-TOTAL-LIABILITIES.
086500     PERFORM 5300-ACCUMULATE-CASH-FLOW
086600         THRU 5300-ACCUMULATE-CASH-FLOW-EXIT.
086700     PERFORM 5400-CHECK-EVENT-YEAR THRU 5400-CHECK-EVENT-YEAR-EXIT.
086800     PERFORM 5500-FORMAT-AND-WRITE-DETAIL
086900         THRU 5500-FORMAT-AND-WRITE-DETAIL-EXIT.
087000     PERFORM 5600-ACCUMULATE-TRAILER-TOTALS
087100         THRU 5600-ACCUMULATE-TRAILER-TOTALS-EXIT.
087200     ADD 1 TO WS-YEARS-PROJECTED.
087300 5000-PROJECT-ONE-YEAR-EXIT.
087400     EXIT.
087500*---------------------------------------------------------------*
087600 5100-VALUE-ALL-ASSETS.
087700*---------------------------------------------------------------*
087800* TOTALS THE PORTFOLIO FOR THE CURRENT YEAR, ONE ROW OF THE
087900* ASSET TABLE AT A TIME. THIS PARAGRAPH AND 5200 BELOW ARE EACH
088000* PERFORMED THRU A FAR EXIT MARKER (5199/5299) RATHER THAN AN
088100* EXIT RIGHT BELOW THEM - THE GO TO JUMPS CLEAN OVER THE WHOLE
088200* RUN OF TYPE-SPECIFIC VALUATION PARAGRAPHS (5110 THRU 5190 FOR
088300* ASSETS, 5210 THRU 5260 FOR LIABILITIES) THAT SIT BETWEEN THIS
088400* PARAGRAPH AND ITS EXIT, SO THOSE PARAGRAPHS ARE NEVER FALLEN
088500* INTO A SECOND TIME - THEY ARE ONLY EVER REACHED BY THE NAMED
088600* PERFORM...THRU CALLS INSIDE 5110/5210. SEE REQ FB-0502.
088700     MOVE ZERO                    TO WS-TOTAL-ASSETS.
088800     PERFORM 5110-VALUE-ONE-ASSET THRU 5110-VALUE-ONE-ASSET-EXIT
088900         VARYING AST-IDX FROM 1 BY 1
089000         UNTIL AST-IDX > WS-ASSET-COUNT.
089100     GO TO 5199-VALUE-ALL-ASSETS-EXIT.
089200*---------------------------------------------------------------*
089300 5110-VALUE-ONE-ASSET.
089400*---------------------------------------------------------------*
089500* WS-T IS THE NUMBER OF COMPLETE YEARS THE ASSET HAS BEEN HELD -
089600* NEGATIVE MEANS THE ASSET HAS NOT STARTED YET (A LIFE EVENT
089700* DATED IN A FUTURE YEAR), SO IT CONTRIBUTES NOTHING TO THE
089800* BALANCE SHEET UNTIL ITS START YEAR ARRIVES.
089900     COMPUTE WS-T = WS-CURR-YEAR - TBL-AST-START-YEAR(AST-IDX).
090000     IF WS-T < ZERO
090100         MOVE ZERO                TO WS-ASSET-VALUE
090200     ELSE
090300         EVALUATE TBL-AST-TYPE(AST-IDX)
090400             WHEN 'SV' PERFORM 5120-VALUE-SAVINGS
090500                           THRU 5120-VALUE-SAVINGS-EXIT
090600             WHEN 'MF' PERFORM 5130-VALUE-MANAGED-FUND
090700                           THRU 5130-VALUE-MANAGED-FUND-EXIT
090800             WHEN 'SH' PERFORM 5140-VALUE-SHARES
090900                           THRU 5140-VALUE-SHARES-EXIT
091000             WHEN 'PR' PERFORM 5150-VALUE-PROPERTY
091100                           THRU 5150-VALUE-PROPERTY-EXIT
091200             WHEN 'SU' PERFORM 5160-VALUE-SUPERANNUATION
091300                           THRU 5160-VALUE-SUPERANNUATION-EXIT
091400             WHEN 'LA' PERFORM 5170-VALUE-LIFESTYLE-ASSET
091500                           THRU 5170-VALUE-LIFESTYLE-ASSET-EXIT
091600         END-EVALUATE
091700     END-IF.
091800     ADD WS-ASSET-VALUE            TO WS-TOTAL-ASSETS.
091900 5110-VALUE-ONE-ASSET-EXIT.
092000     EXIT.
092100*---------------------------------------------------------------*
092200 5120-VALUE-SAVINGS.
092300*---------------------------------------------------------------*
092400* PLAIN COMPOUND-INTEREST SAVINGS ACCOUNT. THE BALANCE IS THE
092500* OPENING VALUE CARRIED FORWARD AT RATE-1 FOR WS-T YEARS, PLUS
092600* EVERY YEAR'S CONTRIBUTION ALSO CARRIED FORWARD - THAT SECOND
092700* PIECE IS WHAT THE ANNUITY FACTOR IN 5190 IS FOR. A CONTRIBUTION
092800* MADE IN YEAR 1 COMPOUNDS FOR (T-1) YEARS, ONE MADE IN YEAR T
092900* HASN'T COMPOUNDED AT ALL YET - THE ANNUITY FACTOR ADDS ALL OF
093000* THOSE PARTIAL-YEAR CONTRIBUTIONS UP IN ONE COMPUTE SO THIS
093100* PARAGRAPH DOES NOT HAVE TO LOOP YEAR BY YEAR ITSELF.
093200     MOVE TBL-AST-RATE-1(AST-IDX) TO WS-GF-RATE.
093300     MOVE WS-T                    TO WS-GF-YEARS.
093400     PERFORM 5190-COMPUTE-ANNUITY-FACTOR
093500         THRU 5190-COMPUTE-ANNUITY-FACTOR-EXIT.
093600     COMPUTE WS-ASSET-VALUE ROUNDED =
093700         (TBL-AST-INITIAL-VALUE(AST-IDX) * WS-GF-FACTOR)
093800         + (TBL-AST-ANNUAL-CONTRIB(AST-IDX) * WS-ANNUITY-FACTOR).
093900 5120-VALUE-SAVINGS-EXIT.
094000     EXIT.
094100*---------------------------------------------------------------*
094200 5130-VALUE-MANAGED-FUND.
094300*---------------------------------------------------------------*
094400* SAME SHAPE AS THE SAVINGS ACCOUNT ABOVE, BUT THE FUND MANAGER
094500* TAKES A MANAGEMENT FEE OFF THE GROSS RETURN EVERY YEAR, AND A
094600* PERFORMANCE FEE ON TOP OF THAT - BOTH COME OUT OF THE SAME
094700* YEAR'S GROWTH, NOT OFF THE BALANCE SEPARATELY, SO WE COMBINE
094800* GROSS-RETURN-RATE, MGMT-FEE-RATE AND PERF-FEE-RATE INTO ONE NET
094900* RATE BEFORE HANDING OFF TO THE SAME GROWTH/ANNUITY MACHINERY
095000* THE SAVINGS ACCOUNT USES.
095100     COMPUTE WS-NET-RATE =
095200         ((1 + TBL-AST-RATE-1(AST-IDX)) *
095300          (1 - (TBL-AST-RATE-2(AST-IDX) +
095400                TBL-AST-RATE-3(AST-IDX))))
095500         - 1.
095600     MOVE WS-NET-RATE              TO WS-GF-RATE.
095700     MOVE WS-T                    TO WS-GF-YEARS.
095800     PERFORM 5190-COMPUTE-ANNUITY-FACTOR
095900         THRU 5190-COMPUTE-ANNUITY-FACTOR-EXIT.
096000     COMPUTE WS-ASSET-VALUE ROUNDED =
096100         (TBL-AST-INITIAL-VALUE(AST-IDX) * WS-GF-FACTOR)
096200         + (TBL-AST-ANNUAL-CONTRIB(AST-IDX) * WS-ANNUITY-FACTOR).
096300 5130-VALUE-MANAGED-FUND-EXIT.
096400     EXIT.
096500*---------------------------------------------------------------*
096600 5140-VALUE-SHARES.
096700*---------------------------------------------------------------*
096800* A SHARE PORTFOLIO'S DIVIDEND IS EITHER PAID OUT (IT SHOWS UP
096900* ON THE CASH FLOW SIDE, NOT HERE) OR REINVESTED, IN WHICH CASE
097000* IT ADDS DIRECTLY TO THE GROWTH RATE THE SAME WAY A SAVINGS
097100* RATE DOES. REQ FB-0448 ADDED THE REINVEST-FLAG CHECK BELOW -
097200* BEFORE THAT, EVERY SHARE HOLDING WAS TREATED AS REINVESTING.
097300     IF TBL-AST-REINVEST-YES(AST-IDX)
097400         COMPUTE WS-NET-RATE = TBL-AST-RATE-1(AST-IDX) +
097500                 TBL-AST-RATE-2(AST-IDX)
097600     ELSE
097700         MOVE TBL-AST-RATE-1(AST-IDX) TO WS-NET-RATE
097800     END-IF.
097900     MOVE WS-NET-RATE              TO WS-GF-RATE.
098000     MOVE WS-T                    TO WS-GF-YEARS.
098100     PERFORM 5190-COMPUTE-ANNUITY-FACTOR
098200         THRU 5190-COMPUTE-ANNUITY-FACTOR-EXIT.
098300     COMPUTE WS-ASSET-VALUE ROUNDED =
098400         (TBL-AST-INITIAL-VALUE(AST-IDX) * WS-GF-FACTOR)
098500         + (TBL-AST-ANNUAL-CONTRIB(AST-IDX) * WS-ANNUITY-FACTOR).
098600 5140-VALUE-SHARES-EXIT.
098700     EXIT.
098800*---------------------------------------------------------------*
098900 5150-VALUE-PROPERTY.
099000*---------------------------------------------------------------*
099100* PROPERTY JUST APPRECIATES AT A SINGLE RATE - NO RECURRING
099200* CONTRIBUTION, SO THE ANNUITY FACTOR IS NOT NEEDED HERE, ONLY
099300* THE PLAIN COMPOUND GROWTH FACTOR FROM 5180. MORTGAGE PAYMENTS
099400* ON A PROPERTY, IF ANY, ARE TRACKED SEPARATELY ON THE LIABILITY
099500* SIDE (5220) AND DO NOT REDUCE THE ASSET VALUE HERE.
099600     MOVE TBL-AST-RATE-1(AST-IDX) TO WS-GF-RATE.
099700     MOVE WS-T                    TO WS-GF-YEARS.
099800     PERFORM 5180-COMPUTE-GROWTH-FACTOR
099900         THRU 5180-COMPUTE-GROWTH-FACTOR-EXIT.
100000     COMPUTE WS-ASSET-VALUE ROUNDED =
100100         TBL-AST-INITIAL-VALUE(AST-IDX) * WS-GF-FACTOR.
100200 5150-VALUE-PROPERTY-EXIT.
100300     EXIT.
100400*---------------------------------------------------------------*
100500 5160-VALUE-SUPERANNUATION.
100600*---------------------------------------------------------------*
100700* A RETIREMENT FUND IS THE ONE ASSET TYPE THAT CANNOT BE VALUED
100800* WITH A CLOSED-FORM GROWTH FACTOR, BECAUSE SALARY (AND THEREFORE
100900* THE CONTRIBUTIONS OFF IT) GROWS EVERY YEAR TOO - SO 5161 BELOW
101000* IS PERFORMED ONCE PER HELD YEAR, COMPOUNDING THE BALANCE, ADDING
101100* THAT YEAR'S EMPLOYER AND PERSONAL CONTRIBUTIONS NET OF
101200* CONTRIBUTIONS-TAX, THEN GROWING SALARY AND THE PERSONAL
101300* CONTRIBUTION FOR NEXT YEAR. THE EMPLOYER AND MANAGEMENT FEE ARE
101400* FOLDED TOGETHER INTO WS-SU-NET-RATE BEFORE THE LOOP STARTS.
101500     COMPUTE WS-SU-NET-RATE =
101600         ((1 + TBL-AST-RATE-1(AST-IDX)) *
101700          (1 - TBL-AST-RATE-2(AST-IDX))) - 1.
101800     MOVE TBL-AST-INITIAL-VALUE(AST-IDX) TO WS-SU-BALANCE.
101900     MOVE TBL-AST-SALARY(AST-IDX) TO WS-SU-SALARY.
102000     MOVE TBL-AST-ANNUAL-CONTRIB(AST-IDX) TO WS-SU-PERSONAL.
102100     IF WS-T > ZERO
102200         PERFORM 5161-SU-ITERATE-ONE-YEAR
102300             THRU 5161-SU-ITERATE-ONE-YEAR-EXIT
102400             VARYING WS-SU-COUNTER FROM 1 BY 1
102500             UNTIL WS-SU-COUNTER > WS-T
102600     END-IF.
102700     COMPUTE WS-ASSET-VALUE ROUNDED = WS-SU-BALANCE.
102800 5160-VALUE-SUPERANNUATION-EXIT.
102900     EXIT.
103000*---------------------------------------------------------------*
103100 5161-SU-ITERATE-ONE-YEAR.
103200*---------------------------------------------------------------*
103300* ONE YEAR OF FUND LIFE: GROW THE OPENING BALANCE AT THE NET
103400* RATE, ADD THE EMPLOYER'S GUARANTEE CONTRIBUTION (SALARY TIMES
103500* THE SG RATE) AND THE MEMBER'S OWN CONTRIBUTION, BOTH NET OF
103600* CONTRIBUTIONS TAX, THEN INDEX SALARY AND THE PERSONAL
103700* CONTRIBUTION FORWARD FOR THE YEAR THAT FOLLOWS.
103800     COMPUTE WS-SU-BALANCE = WS-SU-BALANCE * (1 + WS-SU-NET-RATE).
103900     COMPUTE WS-SU-EMPLOYER =
104000         WS-SU-SALARY * TBL-AST-SG-RATE(AST-IDX).
104100     COMPUTE WS-SU-NET-CONTRIB =
104200         (WS-SU-EMPLOYER + WS-SU-PERSONAL)
104300         * (1 - TBL-AST-CONTRIB-TAX-RATE(AST-IDX)).
104400     ADD WS-SU-NET-CONTRIB         TO WS-SU-BALANCE.
104500     COMPUTE WS-SU-SALARY =
104600         WS-SU-SALARY * (1 + TBL-AST-RATE-3(AST-IDX)).
104700     COMPUTE WS-SU-PERSONAL =
104800         WS-SU-PERSONAL * (1 + TBL-AST-PERSONAL-INDEX(AST-IDX)).
104900 5161-SU-ITERATE-ONE-YEAR-EXIT.
105000     EXIT.
105100*---------------------------------------------------------------*
105200 5170-VALUE-LIFESTYLE-ASSET.
105300*---------------------------------------------------------------*
105400* A LIFESTYLE ASSET (VEHICLE, BOAT, AND THE LIKE) DEPRECIATES
105500* RATHER THAN GROWS, SO THE RATE IS NEGATED BEFORE IT GOES INTO
105600* THE SAME GROWTH-FACTOR MACHINERY PROPERTY USES, AND THE RESULT
105700* IS FLOORED AT ZERO - A FULLY DEPRECIATED ASSET HAS NO NEGATIVE
105800* VALUE ON THE BALANCE SHEET.
105900     COMPUTE WS-GF-RATE = ZERO - TBL-AST-RATE-1(AST-IDX).
106000     MOVE WS-T                    TO WS-GF-YEARS.
106100     PERFORM 5180-COMPUTE-GROWTH-FACTOR
106200         THRU 5180-COMPUTE-GROWTH-FACTOR-EXIT.
106300     COMPUTE WS-ASSET-VALUE ROUNDED =
106400         TBL-AST-INITIAL-VALUE(AST-IDX) * WS-GF-FACTOR.
106500     IF WS-ASSET-VALUE < ZERO
106600         MOVE ZERO                TO WS-ASSET-VALUE
106700     END-IF.
106800 5170-VALUE-LIFESTYLE-ASSET-EXIT.
106900     EXIT.
107000*---------------------------------------------------------------*
107100 5180-COMPUTE-GROWTH-FACTOR.
107200*---------------------------------------------------------------*
107300* COMPOUND GROWTH FACTOR - (1+RATE) RAISED TO WS-GF-YEARS, BUILT
107400* ONE MULTIPLICATION AT A TIME BY 5181 RATHER THAN BY AN
107500* EXPONENT, SINCE THIS COMPILER HAS NO ** OPERATOR WORTH TRUSTING
107600* FOR A FRACTIONAL BASE. SHARED BY EVERY ASSET AND LIABILITY
107700* VALUATION PARAGRAPH IN THE PROGRAM, SO KEEP IT GENERIC.
107800     MOVE 1                       TO WS-GF-FACTOR.
107900     IF WS-GF-YEARS > ZERO
108000         PERFORM 5181-GF-MULTIPLY-ONE-YEAR
108100             THRU 5181-GF-MULTIPLY-ONE-YEAR-EXIT
108200             VARYING WS-GF-COUNTER FROM 1 BY 1
108300             UNTIL WS-GF-COUNTER > WS-GF-YEARS
108400     END-IF.
108500 5180-COMPUTE-GROWTH-FACTOR-EXIT.
108600     EXIT.
108700*---------------------------------------------------------------*
108800 5181-GF-MULTIPLY-ONE-YEAR.
108900*---------------------------------------------------------------*
109000* ONE MULTIPLY PER PASS - KEPT AS ITS OWN PARAGRAPH, RATHER THAN
109100* FOLDED INTO 5180's VARYING CLAUSE, SO THE LOOP BODY IS VISIBLE ON
109200* THE SOURCE LISTING AS A SEPARATE STEP WHEN WALKING THIS ROUTINE
109300* UNDER THE DEBUGGER.
109400     COMPUTE WS-GF-FACTOR = WS-GF-FACTOR * (1 + WS-GF-RATE).
109500 5181-GF-MULTIPLY-ONE-YEAR-EXIT.
109600     EXIT.
109700*---------------------------------------------------------------*
109800 5190-COMPUTE-ANNUITY-FACTOR.
109900*---------------------------------------------------------------*
110000* THE ANNUITY FACTOR SUMS (1+RATE) RAISED TO EVERY POWER FROM
110100* ZERO UP TO WS-GF-YEARS-MINUS-1, WHICH COLLAPSES ALGEBRAICALLY
110200* TO (GROWTH-FACTOR - 1) / RATE - THAT IS THE CLOSED-FORM USED
110300* BELOW ONCE 5180 HAS BUILT THE GROWTH FACTOR. A ZERO RATE WOULD
110400* DIVIDE BY ZERO IN THAT FORMULA, SO IT IS HANDLED AS A SPECIAL
110500* CASE: WITH NO GROWTH AT ALL, THE SUM OF CONTRIBUTIONS IS JUST
110600* THE YEAR COUNT ITSELF.
110700     PERFORM 5180-COMPUTE-GROWTH-FACTOR
110800         THRU 5180-COMPUTE-GROWTH-FACTOR-EXIT.
110900     IF WS-GF-RATE = ZERO
111000         COMPUTE WS-ANNUITY-FACTOR = WS-GF-YEARS
111100     ELSE
111200         COMPUTE WS-ANNUITY-FACTOR =
111300             (WS-GF-FACTOR - 1) / WS-GF-RATE
111400     END-IF.
111500 5190-COMPUTE-ANNUITY-FACTOR-EXIT.
111600     EXIT.
111700*---------------------------------------------------------------*
111800 5199-VALUE-ALL-ASSETS-EXIT.
111900     EXIT.
112000*---------------------------------------------------------------*
112100 5200-VALUE-ALL-LIABILITIES.
112200*---------------------------------------------------------------*
112300* SAME SHAPE AS 5100 ABOVE, AND THE SAME REASON FOR THE GO TO -
112400* THE RANGE PERFORMED THRU 5299-VALUE-ALL-LIABILITIES-EXIT
112500* SPANS THE WHOLE LIABILITY-TYPE DISPATCH (5210 THRU 5260), AND
112600* THOSE PARAGRAPHS MUST ONLY EVER RUN VIA THEIR OWN NAMED
112700* PERFORM...THRU CALLS, NEVER BY FALLING INTO THEM A SECOND TIME
112800* ON THE WAY OUT. SEE REQ FB-0502.
112900     MOVE ZERO                    TO WS-TOTAL-LIABILITIES.
113000     PERFORM 5210-VALUE-ONE-LIABILITY
113100         THRU 5210-VALUE-ONE-LIABILITY-EXIT
113200         VARYING LIA-IDX FROM 1 BY 1
113300         UNTIL LIA-IDX > WS-LIABILITY-COUNT.
113400     GO TO 5299-VALUE-ALL-LIABILITIES-EXIT.
113500*---------------------------------------------------------------*
113600 5210-VALUE-ONE-LIABILITY.
113700*---------------------------------------------------------------*
113800* MIRROR IMAGE OF 5110 ABOVE FOR THE LIABILITY SIDE - TWO TYPES ONLY,
113900* HOME LOAN AND OTHER LOAN, SO A SIMPLE IF RATHER THAN AN EVALUATE IS
114000* ENOUGH TO DISPATCH. A LIABILITY WHOSE START YEAR HAS NOT YET
114100* ARRIVED CONTRIBUTES ZERO TO THE TOTAL, SAME RULE AS THE ASSET SIDE.
114200     COMPUTE WS-T = WS-CURR-YEAR - TBL-LIA-START-YEAR(LIA-IDX).
114300     IF WS-T < ZERO
114400         MOVE ZERO                TO WS-LIABILITY-VALUE
114500     ELSE
114600         EVALUATE TBL-LIA-TYPE(LIA-IDX)
114700             WHEN 'HL' PERFORM 5220-VALUE-HL-BALANCE
114800                           THRU 5220-VALUE-HL-BALANCE-EXIT
114900             WHEN 'OL' PERFORM 5230-VALUE-OL-BALANCE
115000                           THRU 5230-VALUE-OL-BALANCE-EXIT
115100         END-EVALUATE
115200     END-IF.
115300     ADD WS-LIABILITY-VALUE        TO WS-TOTAL-LIABILITIES.
115400 5210-VALUE-ONE-LIABILITY-EXIT.
115500     EXIT.
115600*---------------------------------------------------------------*
115700 5220-VALUE-HL-BALANCE.                                           FB-0378
115800*---------------------------------------------------------------*
115900* HOME LOAN REMAINING BALANCE AFTER WS-K = WS-T + 1 PAYMENTS HAVE
116000* BEEN MADE (THE +1 IS THE FB-0378 CORRECTION - WITHOUT IT THE
116100* PAYMENT DUE IN THE CURRENT LOAN YEAR WAS BEING LEFT OUT OF THE
116200* BALANCE, LEAVING IT OVERSTATED). IF THE TERM HAS ALREADY BEEN
116300* PAID OFF, THE BALANCE IS ZERO OUTRIGHT. OTHERWISE IT IS THE
116400* ORIGINAL PRINCIPAL CARRIED FORWARD AT THE LOAN RATE FOR WS-K
116500* YEARS, LESS WS-K PAYMENTS ALSO CARRIED FORWARD (THE SAME
116600* ANNUITY-FACTOR IDEA AS THE SAVINGS ACCOUNT, RUN IN REVERSE). A
116700* ZERO-RATE LOAN IS A STRAIGHT LINE: PRINCIPAL LESS PAYMENTS
116800* TIMES PAYMENT COUNT, NO COMPOUNDING INVOLVED. EITHER WAY THE
116900* RESULT IS FLOORED AT ZERO SO A LOAN DOES NOT GO NEGATIVE ONCE
117000* IT IS PAID OFF.
117100     COMPUTE WS-K = WS-T + 1.
117200     IF WS-K >= TBL-LIA-TERM-YEARS(LIA-IDX)
117300         MOVE ZERO                TO WS-LIABILITY-VALUE
117400     ELSE
117500         MOVE TBL-LIA-INTEREST-RATE(LIA-IDX) TO WS-GF-RATE
117600         MOVE WS-K                 TO WS-GF-YEARS
117700         PERFORM 5190-COMPUTE-ANNUITY-FACTOR
117800             THRU 5190-COMPUTE-ANNUITY-FACTOR-EXIT
117900         IF TBL-LIA-INTEREST-RATE(LIA-IDX) = ZERO
118000             COMPUTE WS-LIABILITY-VALUE ROUNDED =
118100                 TBL-LIA-INITIAL-VALUE(LIA-IDX)
118200                 - (TBL-LIA-PAYMENT(LIA-IDX) * WS-K)
118300         ELSE
118400             COMPUTE WS-LIABILITY-VALUE ROUNDED =
118500                 (TBL-LIA-INITIAL-VALUE(LIA-IDX) * WS-GF-FACTOR)
118600                 - (TBL-LIA-PAYMENT(LIA-IDX) * WS-ANNUITY-FACTOR)
118700         END-IF
118800         IF WS-LIABILITY-VALUE < ZERO
118900             MOVE ZERO             TO WS-LIABILITY-VALUE
119000         END-IF
119100     END-IF.
119200 5220-VALUE-HL-BALANCE-EXIT.
119300     EXIT.
119400*---------------------------------------------------------------*
119500 5230-VALUE-OL-BALANCE.
119600*---------------------------------------------------------------*
119700* AN "OTHER LOAN" (PERSONAL LOAN, CAR LOAN AND SO ON) CARRIES NO
119800* STORED PAYMENT FIGURE THE WAY A HOME LOAN DOES - INSTEAD THE
119900* ANNUAL REPAYMENT COMES STRAIGHT OFF THE LIABILITY RECORD, SO
120000* THE BALANCE MUST BE WALKED FORWARD ONE YEAR AT A TIME BY 5231
120100* RATHER THAN COMPUTED IN CLOSED FORM: GROW THE BALANCE AT THE
120200* LOAN RATE, THEN SUBTRACT THE FLAT ANNUAL REPAYMENT. THE LOOP
120300* ALSO STOPS EARLY IF THE BALANCE REACHES ZERO, SINCE AN
120400* OVERPAID LOAN SHOULD NOT GO ON COMPOUNDING A NEGATIVE BALANCE.
120500     MOVE TBL-LIA-INITIAL-VALUE(LIA-IDX) TO WS-OL-BALANCE.
120600     IF WS-T > ZERO
120700         PERFORM 5231-OL-ITERATE-ONE-YEAR
120800             THRU 5231-OL-ITERATE-ONE-YEAR-EXIT
120900             VARYING WS-OL-COUNTER FROM 1 BY 1
121000             UNTIL WS-OL-COUNTER > WS-T OR WS-OL-BALANCE <= ZERO
121100     END-IF.
121200     IF WS-OL-BALANCE < ZERO
121300         MOVE ZERO                TO WS-OL-BALANCE
121400     END-IF.
121500     COMPUTE WS-LIABILITY-VALUE ROUNDED = WS-OL-BALANCE.
121600 5230-VALUE-OL-BALANCE-EXIT.
121700     EXIT.
121800*---------------------------------------------------------------*
121900 5231-OL-ITERATE-ONE-YEAR.
122000*---------------------------------------------------------------*
122100* ONE YEAR OF INTEREST-THEN-REPAYMENT ON THE OTHER-LOAN BALANCE,
122200* BROKEN OUT SEPARATELY FROM 5230 SO THE ITERATION STEP CAN BE
122300* WALKED ONE YEAR AT A TIME WHILE DEBUGGING A LIABILITY THAT IS NOT
122400* AMORTIZING AS EXPECTED.
122500     COMPUTE WS-OL-BALANCE =
122600         (WS-OL-BALANCE * (1 + TBL-LIA-INTEREST-RATE(LIA-IDX)))
122700         - TBL-LIA-ANNUAL-REPAYMENT(LIA-IDX).
122800 5231-OL-ITERATE-ONE-YEAR-EXIT.
122900     EXIT.
123000*---------------------------------------------------------------*
123100 5260-COMPUTE-HL-PAYMENT.
123200*---------------------------------------------------------------*
123300* STANDARD LEVEL-PAYMENT AMORTIZATION FORMULA: PRINCIPAL TIMES
123400* RATE, DIVIDED BY ONE MINUS THE RECIPROCAL OF THE GROWTH FACTOR
123500* OVER THE FULL TERM. A ZERO-RATE LOAN SKIPS THE FORMULA ENTIRELY
123600* (IT WOULD DIVIDE BY ZERO) AND IS SIMPLY SPREAD EVENLY OVER THE
123700* TERM. CALLED ONCE WHEN A HOME LOAN IS LOADED (2210) OR CREATED
123800* BY A HOME-PURCHASE EVENT (3200) - THE RESULT IS STORED ON THE
123900* LIABILITY TABLE ROW SO THE YEAR-BY-YEAR BALANCE CALCULATION IN
124000* 5220 NEVER HAS TO RECOMPUTE IT.
124100     IF WS-HL-TERM <= ZERO OR WS-HL-PRINCIPAL <= ZERO
124200         MOVE ZERO                TO WS-HL-PAYMENT
124300     ELSE
124400         IF WS-HL-RATE = ZERO
124500             COMPUTE WS-HL-PAYMENT ROUNDED =
124600                 WS-HL-PRINCIPAL / WS-HL-TERM
124700         ELSE
124800             MOVE WS-HL-RATE        TO WS-GF-RATE
124900             MOVE WS-HL-TERM        TO WS-GF-YEARS
125000             PERFORM 5180-COMPUTE-GROWTH-FACTOR
125100                 THRU 5180-COMPUTE-GROWTH-FACTOR-EXIT
125200             COMPUTE WS-HL-PAYMENT ROUNDED =
125300                 (WS-HL-PRINCIPAL * WS-HL-RATE)
125400                 / (1 - (1 / WS-GF-FACTOR))
125500         END-IF
125600     END-IF.
125700 5260-COMPUTE-HL-PAYMENT-EXIT.
125800     EXIT.
125900*---------------------------------------------------------------*
126000 5299-VALUE-ALL-LIABILITIES-EXIT.
126100     EXIT.
126200*---------------------------------------------------------------*
126300 5300-ACCUMULATE-CASH-FLOW.
126400*---------------------------------------------------------------*
126500* WALKS THE WHOLE CASH-FLOW TABLE FOR THE CURRENT YEAR, SUMMING
126600* INCOME AND EXPENSE ROWS SEPARATELY SO BOTH SIDES OF THE LEDGER
126700* PRINT ON THE DETAIL LINE, NOT JUST THE NET FIGURE.
126800     MOVE ZERO                    TO WS-TOTAL-INFLOW
126900                                      WS-TOTAL-OUTFLOW.
127000     PERFORM 5310-ACCUMULATE-ONE-FLOW THRU 5310-ACCUMULATE-ONE-FLOW-EXIT
127100         VARYING CSH-IDX FROM 1 BY 1
127200         UNTIL CSH-IDX > WS-CASH-FLOW-COUNT.
127300     COMPUTE WS-NET-FLOW = WS-TOTAL-INFLOW - WS-TOTAL-OUTFLOW.
127400 5300-ACCUMULATE-CASH-FLOW-EXIT.
127500     EXIT.
127600*---------------------------------------------------------------*
127700 5310-ACCUMULATE-ONE-FLOW.
127800*---------------------------------------------------------------*
127900* A ROW ONLY COUNTS IN A GIVEN YEAR IF THE CURRENT YEAR FALLS INSIDE
128000* ITS START/END WINDOW - THAT WINDOW IS WHAT LETS A MORTGAGE
128100* REPAYMENT OR A CHILD EXPENSE DROP OFF THE REPORT ON ITS OWN ONCE
128200* ITS TERM IS UP, WITHOUT A SEPARATE PARAGRAPH TO DELETE THE ROW.
128300* A ROW WITH A NON-ZERO ANNUAL RATE IS GROWN BY THE SAME COMPOUND-
128400* FACTOR PARAGRAPH (5180) USED ON THE ASSET SIDE, SO A RENT OR A
128500* UTILITY BILL THAT RISES WITH INFLATION IS HANDLED THE SAME WAY AS
128600* AN ASSET THAT GROWS WITH INFLATION.
128700     IF WS-CURR-YEAR >= TBL-FLOW-START-YEAR(CSH-IDX)
128800        AND (TBL-FLOW-END-YEAR(CSH-IDX) = ZERO
128900              OR TBL-FLOW-END-YEAR(CSH-IDX) = 9999
129000              OR WS-CURR-YEAR <= TBL-FLOW-END-YEAR(CSH-IDX))
129100         COMPUTE WS-T =
129200             WS-CURR-YEAR - TBL-FLOW-START-YEAR(CSH-IDX)
129300         MOVE TBL-FLOW-ANNUAL-RATE(CSH-IDX) TO WS-GF-RATE
129400         MOVE WS-T                 TO WS-GF-YEARS
129500         PERFORM 5180-COMPUTE-GROWTH-FACTOR
129600             THRU 5180-COMPUTE-GROWTH-FACTOR-EXIT
129700         COMPUTE WS-FLOW-VALUE ROUNDED =
129800             TBL-FLOW-AMOUNT(CSH-IDX) * WS-GF-FACTOR
129900         IF TBL-FLOW-IS-INCOME(CSH-IDX)
130000             ADD WS-FLOW-VALUE      TO WS-TOTAL-INFLOW
130100         ELSE
130200             ADD WS-FLOW-VALUE      TO WS-TOTAL-OUTFLOW
130300         END-IF
130400     END-IF.
130500 5310-ACCUMULATE-ONE-FLOW-EXIT.
130600     EXIT.
130700*---------------------------------------------------------------*
130800 5400-CHECK-EVENT-YEAR.
130900*---------------------------------------------------------------*
131000* SETS THE EVENT-MARKER COLUMN ON THE DETAIL LINE WHEN THE CURRENT
131100* PROJECTION YEAR MATCHES ANY ENTRY IN WS-EVENT-YEAR-TBL - A YEAR CAN
131200* ONLY EVER MATCH ONCE IN PRACTICE SINCE EVENTS ARE DATED BY
131300* CALENDAR YEAR, BUT THE SEARCH STILL WALKS THE WHOLE TABLE IN CASE
131400* TWO EVENTS LAND IN THE SAME YEAR.
131500     MOVE SPACE                   TO DTL-EVENT-MARK.
131600     PERFORM 5410-TEST-ONE-EVENT-YEAR THRU 5410-TEST-ONE-EVENT-YEAR-EXIT
131700         VARYING EVY-IDX FROM 1 BY 1
131800         UNTIL EVY-IDX > WS-EVENTS-APPLIED.
131900 5400-CHECK-EVENT-YEAR-EXIT.
132000     EXIT.
132100*---------------------------------------------------------------*
132200 5410-TEST-ONE-EVENT-YEAR.
132300*---------------------------------------------------------------*
132400* ONE TABLE-ENTRY COMPARE PER CALL - SPLIT OUT FROM 5400 SO THE
132500* SEARCH LOOP ABOVE READS AS A PLAIN PERFORM VARYING WITHOUT AN
132600* IN-LINE IF CLUTTERING IT UP.
132700     IF WS-EVENT-YEAR-TBL(EVY-IDX) = WS-CURR-YEAR
132800         MOVE '*'                 TO DTL-EVENT-MARK
132900     END-IF.
133000 5410-TEST-ONE-EVENT-YEAR-EXIT.
133100     EXIT.
133200*---------------------------------------------------------------*
133300 5500-FORMAT-AND-WRITE-DETAIL.
133400*---------------------------------------------------------------*
133500* MOVES THE YEAR'S FIGURES INTO THE EDITED DETAIL LINE FIELDS AND
133600* SENDS THE LINE TO THE PRINT PARAGRAPH. THE EVENT-MARKER COLUMN SET
133700* BY 5400 IS CLEARED RIGHT AFTER THE MOVE SO IT DOES NOT CARRY OVER
133800* AND FALSELY FLAG THE FOLLOWING YEAR.
133900     MOVE WS-CURR-YEAR            TO DTL-YEAR.
134000     MOVE WS-TOTAL-ASSETS          TO DTL-TOTAL-ASSETS.
134100     MOVE WS-TOTAL-LIABILITIES    TO DTL-TOTAL-LIABS.
134200     MOVE WS-NET-WORTH             TO DTL-NET-WORTH.
134300     MOVE WS-TOTAL-INFLOW          TO DTL-INFLOW.
134400     MOVE WS-TOTAL-OUTFLOW         TO DTL-OUTFLOW.
134500     MOVE WS-NET-FLOW              TO DTL-NET-FLOW.
134600     MOVE DETAIL-LINE              TO NEXT-REPORT-LINE.
134700     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-PRINT-REPORT-LINE-EXIT.
134800 5500-FORMAT-AND-WRITE-DETAIL-EXIT.
134900     EXIT.
135000*---------------------------------------------------------------*
135100 5600-ACCUMULATE-TRAILER-TOTALS.
135200*---------------------------------------------------------------*
135300* RUNS ONCE PER PROJECTION YEAR, ADDING THE YEAR'S CASH-FLOW FIGURES
135400* INTO THE RUN-LONG CUMULATIVE TOTALS AND OVERWRITING THE FINAL-NET-
135500* WORTH FIELD WITH THE CURRENT YEAR'S FIGURE - SINCE THIS PARAGRAPH
135600* IS CALLED IN YEAR ORDER, THE FIELD IS SIMPLY LEFT HOLDING THE LAST
135700* YEAR PROJECTED ONCE THE LOOP ENDS, WHICH IS EXACTLY WHAT THE
135800* TRAILER LINE NEEDS TO PRINT.
135900     ADD WS-TOTAL-INFLOW           TO WS-CUM-INFLOW.
136000     ADD WS-TOTAL-OUTFLOW          TO WS-CUM-OUTFLOW.
136100     ADD WS-NET-FLOW                TO WS-CUM-NET-FLOW.
136200     MOVE WS-NET-WORTH              TO WS-FINAL-NET-WORTH.
136300 5600-ACCUMULATE-TRAILER-TOTALS-EXIT.
136400     EXIT.
136500*---------------------------------------------------------------*
136600 6000-PRINT-TRAILER-TOTALS.
136700*---------------------------------------------------------------*
136800* RUNS EXACTLY ONCE, AFTER THE YEAR LOOP IN 0000-MAIN-PROCESSING HAS
136900* FINISHED - PRINTS THE CUMULATIVE CASH-FLOW FIGURES, THE FINAL NET
137000* WORTH, AND THE YEARS-PROJECTED/EVENTS-APPLIED COUNTS SO THE READER
137100* CAN CONFIRM AT A GLANCE HOW MANY YEARS THE REPORT ACTUALLY COVERED
137200* AND HOW MANY LIFE EVENTS WERE FOLDED IN.
137300     MOVE WS-CUM-INFLOW            TO TRL-CUM-INFLOW.
137400     MOVE WS-CUM-OUTFLOW           TO TRL-CUM-OUTFLOW.
137500     MOVE WS-CUM-NET-FLOW          TO TRL-CUM-NET-FLOW.
137600     MOVE WS-FINAL-NET-WORTH       TO TRL-FINAL-NET-WORTH.
137700     MOVE WS-YEARS-PROJECTED       TO TRL-YEARS-PROJECTED.
137800     MOVE WS-EVENTS-APPLIED        TO TRL-EVENTS-APPLIED.
137900* SEVEN FIXED LINES, ONE MOVE-AND-PRINT PAIR EACH - TRAILER-LINE-1
138000* THROUGH -7 ARE SEPARATE 01-LEVELS IN RPTLIN RATHER THAN ONE
138100* TABLE, SINCE THE TRAILER'S WORDING DOES NOT REPEAT LIKE A
138200* DETAIL LINE DOES.
138300     MOVE TRAILER-LINE-1           TO NEXT-REPORT-LINE.
138400     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-PRINT-REPORT-LINE-EXIT.
138500     MOVE TRAILER-LINE-2           TO NEXT-REPORT-LINE.
138600     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-PRINT-REPORT-LINE-EXIT.
138700     MOVE TRAILER-LINE-3           TO NEXT-REPORT-LINE.
138800     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-PRINT-REPORT-LINE-EXIT.
138900     MOVE TRAILER-LINE-4           TO NEXT-REPORT-LINE.
139000     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-PRINT-REPORT-LINE-EXIT.
139100     MOVE TRAILER-LINE-5           TO NEXT-REPORT-LINE.
139200     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-PRINT-REPORT-LINE-EXIT.
139300     MOVE TRAILER-LINE-6           TO NEXT-REPORT-LINE.
139400     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-PRINT-REPORT-LINE-EXIT.
139500     MOVE TRAILER-LINE-7           TO NEXT-REPORT-LINE.
139600     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-PRINT-REPORT-LINE-EXIT.
139700 6000-PRINT-TRAILER-TOTALS-EXIT.
139800     EXIT.
139900*---------------------------------------------------------------*
140000 7000-CLOSE-FILES.
140100*---------------------------------------------------------------*
140200* CLOSES EVERYTHING THAT 1000-OPEN-FILES OPENED, WHETHER THE RUN GOT
140300* HERE BY FALLING THROUGH THE NORMAL END OF THE JOB OR BY WAY OF THE
140400* ABEND PARAGRAPH BELOW - BOTH PATHS CLOSE THE SAME FILE SET.
140500     CLOSE CONTROL-FILE
140600           ASSET-FILE
140700           LIABILITY-FILE
140800           CASH-FLOW-FILE
140900           EVENT-FILE
141000           REPORT-FILE.
141100 7000-CLOSE-FILES-EXIT.
141200     EXIT.
141300*---------------------------------------------------------------*
141400 8100-READ-ASSET-RECORD.
141500*---------------------------------------------------------------*
141600* ONE PHYSICAL READ AGAINST THE ASSETS FILE, CALLED BOTH BEFORE THE
141700* LOAD LOOP STARTS AND AT THE BOTTOM OF EVERY PASS THROUGH 2110 - THE
141800* SAME READ-AHEAD SHAPE USED ON ALL FOUR INPUT FILES IN THIS
141900* PROGRAM.
142000     READ ASSET-FILE
142100         AT END MOVE 'Y' TO WS-ASSET-EOF-SW.
142200 8100-READ-ASSET-RECORD-EXIT.
142300     EXIT.
142400*---------------------------------------------------------------*
142500 8200-READ-LIABILITY-RECORD.
142600*---------------------------------------------------------------*
142700* ONE PHYSICAL READ AGAINST THE LIABS FILE - SEE 8100 ABOVE FOR THE
142800* READ-AHEAD SHAPE THIS AND THE OTHER TWO READ PARAGRAPHS SHARE.
142900     READ LIABILITY-FILE
143000         AT END MOVE 'Y' TO WS-LIABILITY-EOF-SW.
143100 8200-READ-LIABILITY-RECORD-EXIT.
143200     EXIT.
143300*---------------------------------------------------------------*
143400 8300-READ-CASH-FLOW-RECORD.
143500*---------------------------------------------------------------*
143600* ONE PHYSICAL READ AGAINST THE CASHFLOW FILE - SEE 8100 ABOVE.
143700     READ CASH-FLOW-FILE
143800         AT END MOVE 'Y' TO WS-CASH-FLOW-EOF-SW.
143900 8300-READ-CASH-FLOW-RECORD-EXIT.
144000     EXIT.
144100*---------------------------------------------------------------*
144200 8400-READ-EVENT-RECORD.
144300*---------------------------------------------------------------*
144400* ONE PHYSICAL READ AGAINST THE EVENTS FILE - SEE 8100 ABOVE. THIS IS
144500* THE ONLY ONE OF THE FOUR READ PARAGRAPHS WHOSE CALLER (3100) HAS NO
144600* STANDING TABLE TO APPEND TO - THE RECORD IS CONSUMED AND DISSOLVED
144700* INTO THE OTHER THREE TABLES INSTEAD OF BEING KEPT FOR ITSELF.
144800     READ EVENT-FILE
144900         AT END MOVE 'Y' TO WS-EVENT-EOF-SW.
145000 8400-READ-EVENT-RECORD-EXIT.
145100     EXIT.
145200*---------------------------------------------------------------*
145300 9000-PRINT-REPORT-LINE.
145400*---------------------------------------------------------------*
145500* PAGE-BREAK CHECK AHEAD OF EVERY DETAIL LINE - IF THE CURRENT PAGE
145600* IS FULL, A FRESH HEADING IS PRINTED BEFORE THE LINE ITSELF GOES
145700* OUT, SO A PROJECTION THAT RUNS LONGER THAN ONE PAGE ALWAYS STARTS
145800* EACH NEW PAGE WITH THE COLUMN HEADINGS REPEATED.
145900     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
146000        PERFORM 9100-PRINT-HEADING-LINES
146100            THRU 9100-PRINT-HEADING-LINES-EXIT
146200     END-IF.
146300     MOVE NEXT-REPORT-LINE          TO PRINT-LINE.
146400     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-WRITE-PRINT-LINE-EXIT.
146500     MOVE SPACE                    TO NEXT-REPORT-LINE.
146600 9000-PRINT-REPORT-LINE-EXIT.
146700     EXIT.
146800*---------------------------------------------------------------*
146900 9100-PRINT-HEADING-LINES.
147000*---------------------------------------------------------------*
147100* TWO HEADING LINES AND A COLUMN-CAPTION LINE, PRINTED AT THE TOP OF
147200* EVERY PAGE INCLUDING THE FIRST - HL1 CARRIES THE RUN DATE MOVED IN
147300* BACK AT 1000-OPEN-FILES, HL2 CARRIES THE PAGE NUMBER, WHICH IS
147400* BUMPED EVERY TIME THIS PARAGRAPH RUNS.
147500     MOVE PAGE-COUNT                TO HL1-PAGE-NUM.
147600     MOVE WS-START-YEAR             TO HL2-START-YEAR.
147700     MOVE WS-END-YEAR               TO HL2-END-YEAR.
147800     MOVE HEADING-LINE-1            TO PRINT-LINE.
147900     PERFORM 9110-WRITE-TOP-OF-PAGE THRU 9110-WRITE-TOP-OF-PAGE-EXIT.
148000     MOVE 1                        TO LINE-SPACEING.
148100     MOVE HEADING-LINE-2            TO PRINT-LINE.
148200     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-WRITE-PRINT-LINE-EXIT.
148300     MOVE 1                        TO LINE-SPACEING.
148400     MOVE HEADING-LINE-3            TO PRINT-LINE.
148500     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-WRITE-PRINT-LINE-EXIT.
148600     MOVE 1                        TO LINE-SPACEING.
148700     ADD 1                          TO PAGE-COUNT.
148800     MOVE 4                        TO LINE-COUNT.
148900 9100-PRINT-HEADING-LINES-EXIT.
149000     EXIT.
149100*---------------------------------------------------------------*
149200 9110-WRITE-TOP-OF-PAGE.
149300*---------------------------------------------------------------*
149400* FORCES A NEW PHYSICAL PAGE ON THE PRINTER BEFORE THE FIRST HEADING
149500* LINE GOES OUT, USING THE TOP-OF-FORM CHANNEL NAMED IN SPECIAL-
149600* NAMES RATHER THAN A BLANK-LINE SKIP COUNT.
149700     WRITE REPORT-RECORD
149800         AFTER ADVANCING PAGE.
149900     MOVE SPACE                    TO PRINT-LINE.
150000 9110-WRITE-TOP-OF-PAGE-EXIT.
150100     EXIT.
150200*---------------------------------------------------------------*
150300 9120-WRITE-PRINT-LINE.
150400*---------------------------------------------------------------*
150500* THE ONE AND ONLY WRITE AGAINST REPORT-FILE IN THE WHOLE PROGRAM -
150600* EVERY OTHER PRINT PARAGRAPH FUNNELS THROUGH HERE SO THE LINE COUNT
150700* IS BUMPED IN EXACTLY ONE PLACE.
150800     WRITE REPORT-RECORD
150900         AFTER ADVANCING LINE-SPACEING.
151000     ADD LINE-SPACEING              TO LINE-COUNT.
151100     MOVE 1                        TO LINE-SPACEING.
151200     MOVE SPACE                    TO PRINT-LINE.
151300 9120-WRITE-PRINT-LINE-EXIT.
151400     EXIT.
151500*---------------------------------------------------------------*
151600 9900-ABEND-RUN.
151700*---------------------------------------------------------------*
151800* ABEND PATH - REACHED ONLY BY A GO TO FROM 2000-LOAD-CONTROL-
151900* RECORD, NEVER BY A PERFORM, SINCE IT CLOSES THE FILES AND ENDS
152000* THE RUN OUTRIGHT; THERE IS NO CALLER TO RETURN TO. WS-ABEND-SW
152100* IS DISPLAYED PURELY AS A CONSOLE BREADCRUMB FOR THE OPERATOR.
152200     DISPLAY 'FINPROJ: ABEND SWITCH = ' WS-ABEND-SW.
152300     PERFORM 7000-CLOSE-FILES THRU 7000-CLOSE-FILES-EXIT.
152400     MOVE 16                       TO RETURN-CODE.
152500     GOBACK.
