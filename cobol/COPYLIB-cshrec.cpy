000100*----------------------------------------------------------------*
000200* CSHREC - CASH-FLOW RECORD (CASHFLOW FILE, 60 BYTES).
000300* INCOMES AND EXPENSES SHARE THIS LAYOUT - FLOW-TYPE-IN TELLS
000400* THEM APART. END-YEAR-IN OF 0000 OR 9999 MEANS OPEN-ENDED.
000500*----------------------------------------------------------------*
000600 01  CASH-FLOW-RECORD-IN.
000700     05  FLOW-TYPE-IN                PIC X(01).
000800         88  FLOW-IS-INCOME                 VALUE 'I'.
000900         88  FLOW-IS-EXPENSE                VALUE 'E'.
001000     05  FLOW-NAME-IN                PIC X(20).
001100*           A SALARY OR A MORTGAGE REPAYMENT READS THE SAME AS
001200*           ANY OTHER INCOME OR EXPENSE ROW - THE NAME FIELD IS
001300*           FOR THE REPORT ONLY, NOT TESTED BY ANY PARAGRAPH.
001400     05  FLOW-AMOUNT-IN              PIC 9(11)V99.
001500     05  FLOW-ANNUAL-RATE-IN         PIC S9(01)V9(06).
001600     05  FLOW-START-YEAR-IN          PIC 9(04).
001700     05  FLOW-END-YEAR-IN            PIC 9(04).
001800     05  FILLER                      PIC X(11).
