000100*----------------------------------------------------------------*
000200* EVTREC - LIFE-EVENT RECORD (EVENTS FILE, 100 BYTES).
000300* APPLIED ONCE, BEFORE THE PROJECTION LOOP BEGINS, TO ADD
000400* DERIVED ASSETS/LIABILITIES/FLOWS TO THE PORTFOLIO TABLES.
000500* AMOUNT-1..3, RATE-1..3 AND TERM-YEARS ARE OVERLOADED BY
000600* EVENT-TYPE-IN - THE HP/CB/IN REDEFINES BELOW NAME THEM.
000700*----------------------------------------------------------------*
000800* 3000-APPLY-LIFE-EVENTS READS AND DISSOLVES EACH ROW IN A SINGLE
000900* PASS BEFORE THE YEAR LOOP STARTS - THERE IS NO WORKING-STORAGE
001000* EVENT TABLE TO MATCH ASSTBL/LIATBL/CSHTBL. ONLY EVT-START-YEAR-
001100* IN SURVIVES PAST THAT PASS, CARRIED IN WS-EVENT-YEAR-TBL SO THE
001200* REPORT CAN STILL FLAG THE YEAR ON THE DETAIL LINE.
001300 01  LIFE-EVENT-RECORD-IN.
001400     05  EVT-TYPE-IN                 PIC X(02).
001500         88  EVT-IS-HOME-PURCHASE           VALUE 'HP'.
001600         88  EVT-IS-CHILD-BIRTH             VALUE 'CB'.
001700         88  EVT-IS-INHERITANCE             VALUE 'IN'.
001800     05  EVT-NAME-IN                 PIC X(20).
001900     05  EVT-START-YEAR-IN           PIC 9(04).
002000     05  EVT-AMOUNT-1-IN             PIC 9(11)V99.
002100     05  EVT-AMOUNT-2-IN             PIC 9(11)V99.
002200     05  EVT-AMOUNT-3-IN             PIC 9(11)V99.
002300*           AMOUNT-3/RATE-3 ARE SPOKEN FOR ONLY BY HP ROWS (THE
002400*           MAINTENANCE FIGURE AND ITS GROWTH RATE); CB AND IN
002500*           ROWS LEAVE THEM AT ZERO.
002600     05  EVT-RATE-1-IN               PIC S9(01)V9(06).
002700     05  EVT-RATE-2-IN               PIC S9(01)V9(06).
002800     05  EVT-RATE-3-IN               PIC S9(01)V9(06).
002900     05  EVT-TERM-YEARS-IN           PIC 9(03).
003000     05  EVT-FLAG-1-IN               PIC X(01).
003100     05  FILLER                      PIC X(10).
003200*----------------------------------------------------------------*
003300* HP - HOME PURCHASE: PRICE, DEPOSIT AND ONGOING MAINTENANCE, PLUS
003400* THE APPRECIATION/MORTGAGE/MAINTENANCE-GROWTH RATES AND THE LOAN
003500* TERM NEEDED TO BUILD THE NEW PROPERTY ASSET AND (IF THE DEPOSIT
003600* DOES NOT COVER THE FULL PRICE) THE NEW HOME-LOAN LIABILITY.
003700 01  HP-EVENT-FIELDS REDEFINES LIFE-EVENT-RECORD-IN.
003800     05  FILLER                      PIC X(26).
003900     05  HP-PURCHASE-PRICE           PIC 9(11)V99.
004000     05  HP-DEPOSIT                  PIC 9(11)V99.
004100     05  HP-MAINTENANCE-COST         PIC 9(11)V99.
004200     05  HP-APPRECIATION-RATE        PIC S9(01)V9(06).
004300     05  HP-MORTGAGE-RATE            PIC S9(01)V9(06).
004400     05  HP-MAINTENANCE-GROWTH-RATE  PIC S9(01)V9(06).
004500     05  HP-MORTGAGE-TERM            PIC 9(03).
004600     05  FILLER                      PIC X(11).
004700*----------------------------------------------------------------*
004800* CB - CHILD BIRTH: AN ANNUAL EXPENSE, ITS GROWTH RATE, AND THE
004900* NUMBER OF YEARS IT RUNS BEFORE DROPPING OFF THE CASH-FLOW TABLE.
005000 01  CB-EVENT-FIELDS REDEFINES LIFE-EVENT-RECORD-IN.
005100     05  FILLER                      PIC X(26).
005200     05  CB-ANNUAL-COST              PIC 9(11)V99.
005300     05  FILLER                      PIC X(26).
005400     05  CB-EXPENSE-GROWTH-RATE      PIC S9(01)V9(06).
005500     05  FILLER                      PIC X(14).
005600     05  CB-EXPENSE-YEARS            PIC 9(03).
005700     05  FILLER                      PIC X(11).
005800*----------------------------------------------------------------*
005900* IN - INHERITANCE: THE AMOUNT, THE INTEREST RATE IT WILL EARN ONCE
006000* BOOKED AS A NEW SAVINGS ASSET, AND A FLAG FOR WHETHER THE
006100* INHERITANCE ITSELF SHOULD ALSO BE RECORDED AS ONE YEAR OF INCOME.
006200 01  IN-EVENT-FIELDS REDEFINES LIFE-EVENT-RECORD-IN.
006300     05  FILLER                      PIC X(26).
006400     05  IN-AMOUNT                   PIC 9(11)V99.
006500     05  FILLER                      PIC X(26).
006600     05  IN-INTEREST-RATE            PIC S9(01)V9(06).
006700     05  FILLER                      PIC X(17).
006800     05  IN-ALSO-INCOME-FLAG         PIC X(01).
006900         88  IN-RECORD-INCOME-YES        VALUE 'Y'.
007000     05  FILLER                      PIC X(10).
