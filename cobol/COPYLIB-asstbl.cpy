000100*----------------------------------------------------------------*
000200* ASSTBL - WORKING-STORAGE ASSET TABLE.
000300* LOADED FROM THE ASSETS FILE BY 2100-LOAD-ASSET-TABLE, THEN
000400* GROWN BY THE LIFE-EVENT APPLIER (3200/3400) AS HOME-PURCHASE
000500* AND INHERITANCE EVENTS ADD THEIR OWN ASSETS. SIZED FOR THE
000600* BASE PORTFOLIO PLUS EVERY EVENT ON THE EVENTS FILE.
000700*----------------------------------------------------------------*
000800 01  WS-ASSET-COUNT              PIC S9(03) USAGE COMP.
000900 01  WS-ASSET-TABLE.
001000     05  TBL-ASSET OCCURS 1 TO 200 TIMES
001100             DEPENDING ON WS-ASSET-COUNT
001200             INDEXED BY AST-IDX.
001300         10  TBL-AST-TYPE             PIC X(02).
001400         10  TBL-AST-NAME             PIC X(20).
001500         10  TBL-AST-INITIAL-VALUE    PIC 9(11)V99.
001600         10  TBL-AST-START-YEAR       PIC 9(04).
001700*                   RATE-1/2/3 ARE GENERIC SLOTS - EACH ASSET TYPE PUTS
001800*                   ITS OWN GROWTH/YIELD/DEPRECIATION RATES IN A
001900*                   DIFFERENT SUBSET (SEE COPYLIB-ASSREC.CPY'S
002000*                   REDEFINES FOR WHICH RATE GOES WHERE ON THE INPUT
002100*                   RECORD; 2110 COPIES THEM ACROSS IN THE SAME ORDER).
002200         10  TBL-AST-RATE-1           PIC S9(01)V9(06).
002300         10  TBL-AST-RATE-2           PIC S9(01)V9(06).
002400         10  TBL-AST-RATE-3           PIC S9(01)V9(06).
002500*                   CONTRIB/SALARY/SG-RATE/CONTRIB-TAX-RATE ARE USED
002600*                   ONLY BY SU (SUPERANNUATION) ROWS; ANNUAL-CONTRIB
002700*                   DOUBLES AS THE PLAIN FIXED YEARLY CONTRIBUTION FOR
002800*                   SV AND MF ROWS. UNUSED FIELDS SIT AT ZERO FOR
002900*                   EVERY OTHER ASSET TYPE.
003000         10  TBL-AST-ANNUAL-CONTRIB   PIC 9(11)V99.
003100         10  TBL-AST-SALARY           PIC 9(11)V99.
003200         10  TBL-AST-SG-RATE          PIC S9(01)V9(06).
003300         10  TBL-AST-CONTRIB-TAX-RATE PIC S9(01)V9(06).
003400*                   PERSONAL-INDEX IS THE SU MEMBER'S OWN SALARY-
003500*                   GROWTH RATE, KEPT SEPARATE FROM RATE-1/2/3 SO THE
003600*                   EMPLOYER SG RATE AND THE FUND EARNINGS RATE ARE
003700*                   NOT DISTURBED WHEN SALARY IS INDEXED EACH YEAR.
003800         10  TBL-AST-PERSONAL-INDEX   PIC S9(01)V9(06).
003900         10  TBL-AST-REINVEST-FLAG    PIC X(01).
004000             88  TBL-AST-REINVEST-YES      VALUE 'Y'.
004100         10  FILLER                   PIC X(01).
