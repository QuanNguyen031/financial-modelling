000100*----------------------------------------------------------------*
000200* CSHTBL - WORKING-STORAGE CASH-FLOW TABLE.
000300* LOADED FROM THE CASHFLOW FILE BY 2300-LOAD-CASH-FLOW-TABLE,
000400* THEN GROWN BY ALL THREE LIFE-EVENT KINDS (3200/3300/3400),
000500* WHICH MAY ADD A ONE-OFF DEPOSIT, A MORTGAGE REPAYMENT, AN
000600* OPEN-ENDED MAINTENANCE EXPENSE, A CHILD EXPENSE OR A ONE-OFF
000700* INHERITANCE INCOME.
000800*----------------------------------------------------------------*
000900 01  WS-CASH-FLOW-COUNT          PIC S9(03) USAGE COMP.
001000 01  WS-CASH-FLOW-TABLE.
001100     05  TBL-CASH-FLOW OCCURS 1 TO 300 TIMES
001200             DEPENDING ON WS-CASH-FLOW-COUNT
001300             INDEXED BY CSH-IDX.
001400         10  TBL-FLOW-TYPE            PIC X(01).
001500             88  TBL-FLOW-IS-INCOME        VALUE 'I'.
001600             88  TBL-FLOW-IS-EXPENSE       VALUE 'E'.
001700         10  TBL-FLOW-NAME            PIC X(20).
001800*                   AMOUNT IS THE FIRST-YEAR FIGURE ONLY - 5310
001900*                   GROWS IT BY ANNUAL-RATE EVERY YEAR FROM
002000*                   START-YEAR, THE SAME INDEXATION IDIOM USED
002100*                   FOR THE ASSET AND LIABILITY TABLES.
002200         10  TBL-FLOW-AMOUNT          PIC 9(11)V99.
002300         10  TBL-FLOW-ANNUAL-RATE     PIC S9(01)V9(06).
002400         10  TBL-FLOW-START-YEAR      PIC 9(04).
002500*                   END-YEAR OF 0000 OR 9999 MEANS THE FLOW NEVER
002600*                   STOPS ON ITS OWN - 5310 TREATS EITHER VALUE AS
002700*                   OPEN-ENDED RATHER THAN A LITERAL CUTOFF YEAR.
002800         10  TBL-FLOW-END-YEAR        PIC 9(04).
002900         10  FILLER                   PIC X(01).
