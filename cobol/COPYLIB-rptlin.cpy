000100*----------------------------------------------------------------*
000200* RPTLIN - FINANCIAL PROJECTION REPORT LINE LAYOUTS.
000300* HEADING-LINES PRINT ONCE PER PAGE (9100-PRINT-HEADING-LINES).
000400* DETAIL-LINE PRINTS ONCE PER PROJECTED YEAR (5500). THE
000500* TRAILER-LINES PRINT ONCE, AFTER THE LAST PROJECTED YEAR
000600* (6000-PRINT-TRAILER-TOTALS).
000700*----------------------------------------------------------------*
000800*           HEADING-LINE-1 CARRIES THE RUN DATE AND PAGE NUMBER;
000900*           BOTH ARE MOVED IN BY 9100 EVERY TIME IT FIRES, NOT
001000*           JUST ON THE FIRST PAGE, SO A MULTI-PAGE REPORT SHOWS
001100*           THE SAME RUN DATE THROUGHOUT WITH THE PAGE NUMBER
001200*           CLIMBING.
001300 01  HEADING-LINES.
001400     05  HEADING-LINE-1.
001500         10  FILLER                  PIC X(01) VALUE SPACE.
001600         10  HL1-TITLE               PIC X(21)
001700                             VALUE 'FINANCIAL PROJECTION'.
001800         10  FILLER                  PIC X(10) VALUE SPACE.
001900         10  FILLER                  PIC X(06) VALUE 'DATE: '.
002000         10  HL1-MONTH               PIC X(02).
002100         10  FILLER                  PIC X(01) VALUE '/'.
002200         10  HL1-DAY                 PIC X(02).
002300         10  FILLER                  PIC X(01) VALUE '/'.
002400         10  HL1-YEAR                PIC X(04).
002500         10  FILLER                  PIC X(10) VALUE SPACE.
002600         10  FILLER                  PIC X(06) VALUE 'PAGE: '.
002700         10  HL1-PAGE-NUM            PIC ZZZ9.
002800     05  HEADING-LINE-2.
002900         10  FILLER                  PIC X(01) VALUE SPACE.
003000         10  FILLER                  PIC X(18)
003100                                  VALUE 'PROJECTION RANGE: '.
003200         10  HL2-START-YEAR          PIC 9(04).
003300         10  FILLER                  PIC X(04) VALUE ' TO '.
003400         10  HL2-END-YEAR            PIC 9(04).
003500*           COLUMN CAPTION LINE - SPLIT ACROSS FIVE FILLERS
003600*           BECAUSE NO SINGLE LITERAL ON THIS COMPILER MAY RUN
003700*           PAST 30 CHARACTERS; THE FIVE PIECES READ AS ONE
003800*           CONTINUOUS CAPTION ACROSS THE PRINT LINE WHEN THE
003900*           REPORT IS RUN.
004000     05  HEADING-LINE-3.
004100         10  FILLER                  PIC X(01) VALUE SPACE.
004200         10  FILLER                  PIC X(20)
004300                                  VALUE 'YEAR  EV  TOTAL-ASSE'.
004400         10  FILLER                  PIC X(20)
004500                                  VALUE 'TS  TOTAL-LIABS  NET-'.
004600         10  FILLER                  PIC X(20)
004700                                  VALUE 'WORTH  INFLOW  OUTFLO'.
004800         10  FILLER                  PIC X(10)
004900                                  VALUE 'W  NET-FLO'.
005000         10  FILLER                  PIC X(01) VALUE 'W'.
005100*----------------------------------------------------------------*
005200* EVENT-MARK IS THE ONLY NON-NUMERIC FIELD ON THE DETAIL LINE -
005300* SET TO AN ASTERISK BY 5400 WHEN THE PROJECTION YEAR MATCHES A
005400* LIFE-EVENT YEAR, OTHERWISE LEFT BLANK BY THE MOVE FROM
005500* DETAIL-LINE TO NEXT-REPORT-LINE.
005600 01  DETAIL-LINE.
005700     05  DTL-YEAR                    PIC 9(04).
005800     05  FILLER                      PIC X(02) VALUE SPACE.
005900     05  DTL-EVENT-MARK               PIC X(01).
006000     05  FILLER                      PIC X(02) VALUE SPACE.
006100     05  DTL-TOTAL-ASSETS            PIC -Z(10)9.99.
006200     05  FILLER                      PIC X(02) VALUE SPACE.
006300     05  DTL-TOTAL-LIABS             PIC -Z(10)9.99.
006400     05  FILLER                      PIC X(02) VALUE SPACE.
006500     05  DTL-NET-WORTH               PIC -Z(10)9.99.
006600     05  FILLER                      PIC X(02) VALUE SPACE.
006700     05  DTL-INFLOW                  PIC -Z(10)9.99.
006800     05  FILLER                      PIC X(02) VALUE SPACE.
006900     05  DTL-OUTFLOW                 PIC -Z(10)9.99.
007000     05  FILLER                      PIC X(02) VALUE SPACE.
007100     05  DTL-NET-FLOW                PIC -Z(10)9.99.
007200     05  FILLER                      PIC X(23) VALUE SPACE.
007300*----------------------------------------------------------------*
007400* SEVEN CAPTIONED LINES, EACH A SEPARATE 05-LEVEL WITH ITS OWN
007500* LITERAL LABEL BAKED INTO A FILLER RATHER THAN ONE EDITED
007600* TABLE - THE TRAILER IS PRINTED EXACTLY ONCE PER RUN SO THERE
007700* IS NO REPEATING STRUCTURE TO GAIN FROM A TABLE HERE.
007800 01  TRAILER-LINES.
007900     05  TRAILER-LINE-1.
008000         10  FILLER                  PIC X(01) VALUE SPACE.
008100         10  FILLER                  PIC X(26)
008200                              VALUE 'CUMULATIVE INFLOW ........'.
008300         10  TRL-CUM-INFLOW           PIC -Z(10)9.99.
008400     05  TRAILER-LINE-2.
008500         10  FILLER                  PIC X(01) VALUE SPACE.
008600         10  FILLER                  PIC X(26)
008700                              VALUE 'CUMULATIVE OUTFLOW .......'.
008800         10  TRL-CUM-OUTFLOW          PIC -Z(10)9.99.
008900     05  TRAILER-LINE-3.
009000         10  FILLER                  PIC X(01) VALUE SPACE.
009100         10  FILLER                  PIC X(26)
009200                              VALUE 'CUMULATIVE NET CASH FLOW .'.
009300         10  TRL-CUM-NET-FLOW         PIC -Z(10)9.99.
009400     05  TRAILER-LINE-4.
009500         10  FILLER                  PIC X(01) VALUE SPACE.
009600         10  FILLER                  PIC X(26)
009700                              VALUE 'FINAL YEAR NET WORTH .....'.
009800         10  TRL-FINAL-NET-WORTH      PIC -Z(10)9.99.
009900     05  TRAILER-LINE-5.
010000         10  FILLER                  PIC X(01) VALUE SPACE.
010100         10  FILLER                  PIC X(26)
010200                              VALUE 'YEARS PROJECTED ..........'.
010300         10  TRL-YEARS-PROJECTED      PIC ZZ9.
010400     05  TRAILER-LINE-6.
010500         10  FILLER                  PIC X(01) VALUE SPACE.
010600         10  FILLER                  PIC X(26)
010700                              VALUE 'LIFE EVENTS APPLIED .......'.
010800         10  TRL-EVENTS-APPLIED       PIC ZZ9.
010900     05  TRAILER-LINE-7.
011000         10  FILLER                  PIC X(01) VALUE SPACE.
011100         10  FILLER                  PIC X(13)
011200                                  VALUE 'END OF REPORT'.
