000100*----------------------------------------------------------------*
000200* ASSREC - ASSET RECORD (ASSETS FILE, 120 BYTES).
000300* ONE ROW PER PORTFOLIO ASSET, LOADED IN ARRIVAL ORDER. RATE-1,
000400* RATE-2, RATE-3, ANNUAL-CONTRIB, SALARY, SG-RATE, CONTRIB-TAX-
000500* RATE, PERSONAL-INDEX AND REINVEST-FLAG ARE OVERLOADED - THEIR
000600* MEANING DEPENDS ON AST-TYPE-IN. THE SV/MF/SH/PR/SU/LA
000700* REDEFINES BELOW GIVE EACH ASSET TYPE ITS OWN FIELD NAMES OVER
000800* THE SAME BYTES SO THE VALUATION PARAGRAPHS READ NATURALLY.
000900*----------------------------------------------------------------*
001000 01  ASSET-RECORD-IN.
001100     05  AST-TYPE-IN                 PIC X(02).
001200         88  AST-IS-SAVINGS                 VALUE 'SV'.
001300         88  AST-IS-MANAGED-FUND            VALUE 'MF'.
001400         88  AST-IS-SHARES                  VALUE 'SH'.
001500         88  AST-IS-PROPERTY                VALUE 'PR'.
001600         88  AST-IS-SUPERANNUATION          VALUE 'SU'.
001700         88  AST-IS-LIFESTYLE               VALUE 'LA'.
001800     05  AST-NAME-IN                 PIC X(20).
001900     05  AST-INITIAL-VALUE-IN        PIC 9(11)V99.
002000     05  AST-START-YEAR-IN           PIC 9(04).
002100     05  AST-TYPE-FIELDS.
002200         10  AST-RATE-1-IN           PIC S9(01)V9(06).
002300         10  AST-RATE-2-IN           PIC S9(01)V9(06).
002400         10  AST-RATE-3-IN           PIC S9(01)V9(06).
002500         10  AST-ANNUAL-CONTRIB-IN   PIC 9(11)V99.
002600         10  AST-SALARY-IN           PIC 9(11)V99.
002700         10  AST-SG-RATE-IN          PIC S9(01)V9(06).
002800         10  AST-CONTRIB-TAX-RATE-IN PIC S9(01)V9(06).
002900         10  AST-PERSONAL-INDEX-IN   PIC S9(01)V9(06).
003000         10  AST-REINVEST-FLAG-IN    PIC X(01).
003100             88  AST-REINVEST-YES        VALUE 'Y'.
003200     05  FILLER                      PIC X(12).
003300*----------------------------------------------------------------*
003400* SV - SAVINGS: FLAT INTEREST RATE AND A FIXED YEARLY CONTRIBUTION.
003500* THE LEADING 39-BYTE FILLER SKIPS OVER TYPE/NAME/INITIAL-VALUE/
003600* START-YEAR, WHICH EVERY REDEFINES BELOW SKIPS THE SAME WAY -
003700* THOSE FOUR FIELDS ARE READ DIRECTLY OFF ASSET-RECORD-IN, NEVER
003800* OFF ONE OF THESE TYPE VIEWS.
003900 01  SV-ASSET-FIELDS REDEFINES ASSET-RECORD-IN.
004000     05  FILLER                      PIC X(39).
004100     05  SV-INTEREST-RATE            PIC S9(01)V9(06).
004200     05  FILLER                      PIC X(14).
004300     05  SV-ANNUAL-CONTRIB           PIC 9(11)V99.
004400     05  FILLER                      PIC X(47).
004500*----------------------------------------------------------------*
004600* MF - MANAGED FUND: GROSS RETURN LESS MANAGEMENT AND PERFORMANCE FEES.
004700* 2110 NETS ALL THREE RATES INTO ONE EFFECTIVE RATE AT LOAD TIME;
004800* 5130 NEVER SEES THE FEE RATES SEPARATELY.
004900 01  MF-ASSET-FIELDS REDEFINES ASSET-RECORD-IN.
005000     05  FILLER                      PIC X(39).
005100     05  MF-GROSS-RETURN-RATE        PIC S9(01)V9(06).
005200     05  MF-MGMT-FEE-RATE            PIC S9(01)V9(06).
005300     05  MF-PERF-FEE-RATE            PIC S9(01)V9(06).
005400     05  MF-ANNUAL-CONTRIB           PIC 9(11)V99.
005500     05  FILLER                      PIC X(47).
005600*----------------------------------------------------------------*
005700* SH - SHARES: GROWTH PLUS A DIVIDEND YIELD, OPTIONALLY REINVESTED.
005800* WHEN REINVEST-FLAG IS 'Y', 5140 ADDS THE DIVIDEND BACK INTO THE
005900* HOLDING INSTEAD OF ROUTING IT TO THE CASH-FLOW TABLE AS INCOME.
006000 01  SH-ASSET-FIELDS REDEFINES ASSET-RECORD-IN.
006100     05  FILLER                      PIC X(39).
006200     05  SH-GROWTH-RATE               PIC S9(01)V9(06).
006300     05  SH-DIVIDEND-YIELD-RATE       PIC S9(01)V9(06).
006400     05  FILLER                      PIC X(07).
006500     05  SH-ANNUAL-CONTRIB           PIC 9(11)V99.
006600     05  FILLER                      PIC X(34).
006700     05  SH-REINVEST-FLAG            PIC X(01).
006800         88  SH-REINVEST-YES             VALUE 'Y'.
006900     05  FILLER                      PIC X(12).
007000*----------------------------------------------------------------*
007100* PR - PROPERTY: ONE APPRECIATION RATE, NO CONTRIBUTIONS. A HOME
007200* PURCHASE LIFE EVENT BUILDS A ROW IN THIS SHAPE ON THE FLY - SEE
007300* 3200-APPLY-HOME-PURCHASE - RATHER THAN READING ONE OFF THE
007400* ASSETS FILE.
007500 01  PR-ASSET-FIELDS REDEFINES ASSET-RECORD-IN.
007600     05  FILLER                      PIC X(39).
007700     05  PR-APPRECIATION-RATE        PIC S9(01)V9(06).
007800     05  FILLER                      PIC X(74).
007900*----------------------------------------------------------------*
008000* SU - SUPERANNUATION: SALARY-LINKED CONTRIBUTIONS PLUS FUND
008100* EARNINGS. THE BUSIEST OF THE SIX VIEWS - SALARY IS INDEXED BY
008200* SALARY-GROWTH-RATE EACH YEAR, THE EMPLOYER CONTRIBUTION IS
008300* SALARY TIMES SG-RATE, AND CONTRIB-TAX-RATE IS HELD BACK FROM
008400* THAT CONTRIBUTION BEFORE IT HITS THE FUND BALANCE.
008500 01  SU-ASSET-FIELDS REDEFINES ASSET-RECORD-IN.
008600     05  FILLER                      PIC X(39).
008700     05  SU-GROSS-RETURN-RATE        PIC S9(01)V9(06).
008800     05  SU-FEE-RATE                 PIC S9(01)V9(06).
008900     05  SU-SALARY-GROWTH-RATE       PIC S9(01)V9(06).
009000     05  SU-PERSONAL-CONTRIB         PIC 9(11)V99.
009100     05  SU-SALARY                   PIC 9(11)V99.
009200     05  SU-SG-RATE                  PIC S9(01)V9(06).
009300     05  SU-CONTRIB-TAX-RATE         PIC S9(01)V9(06).
009400     05  SU-PERSONAL-INDEX           PIC S9(01)V9(06).
009500     05  FILLER                      PIC X(13).
009600*----------------------------------------------------------------*
009700* LA - LIFESTYLE: A DEPRECIATING ASSET, RATE CARRIES A NEGATIVE
009800* SIGN ON THE INPUT RECORD SO 5170 CAN RUN THE SAME COMPOUND-
009900* GROWTH FORMULA AS EVERY OTHER ASSET TYPE WITHOUT A SPECIAL CASE.
010000 01  LA-ASSET-FIELDS REDEFINES ASSET-RECORD-IN.
010100     05  FILLER                      PIC X(39).
010200     05  LA-DEPRECIATION-RATE        PIC S9(01)V9(06).
010300     05  FILLER                      PIC X(74).
