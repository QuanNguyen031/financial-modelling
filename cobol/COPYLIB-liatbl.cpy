000100*----------------------------------------------------------------*
000200* LIATBL - WORKING-STORAGE LIABILITY TABLE.
000300* LOADED FROM THE LIABS FILE BY 2200-LOAD-LIABILITY-TABLE, THEN
000400* GROWN BY THE HOME-PURCHASE LIFE EVENT (3200). TBL-LIA-PAYMENT
000500* IS NOT ON THE INPUT RECORD - IT IS THE HL ANNUITY PAYMENT,
000600* COMPUTED ONCE BY 5260-COMPUTE-HL-PAYMENT WHEN THE ROW IS
000700* BUILT, SO THE YEAR-BY-YEAR VALUATION NEVER RECOMPUTES IT.
000800*----------------------------------------------------------------*
000900 01  WS-LIABILITY-COUNT          PIC S9(03) USAGE COMP.
001000 01  WS-LIABILITY-TABLE.
001100     05  TBL-LIABILITY OCCURS 1 TO 100 TIMES
001200             DEPENDING ON WS-LIABILITY-COUNT
001300             INDEXED BY LIA-IDX.
001400*                   TYPE/NAME/INITIAL-VALUE/START-YEAR ARE COMMON TO
001500*                   BOTH HL AND OL ROWS; EVERYTHING BELOW THEM SPLITS
001600*                   BY TYPE - SEE THE FIELD NOTES AGAINST EACH ONE.
001700         10  TBL-LIA-TYPE             PIC X(02).
001800         10  TBL-LIA-NAME             PIC X(20).
001900         10  TBL-LIA-INITIAL-VALUE    PIC 9(11)V99.
002000         10  TBL-LIA-START-YEAR       PIC 9(04).
002100         10  TBL-LIA-INTEREST-RATE    PIC S9(01)V9(06).
002200*                   TERM-YEARS IS MEANINGFUL ONLY FOR HL ROWS - 5220
002300*                   STOPS AMORTIZING AND HOLDS THE BALANCE AT ZERO
002400*                   ONCE THE LOAN'S TERM HAS ELAPSED.
002500         10  TBL-LIA-TERM-YEARS       PIC 9(03).
002600*                   ANNUAL-REPAYMENT IS MEANINGFUL ONLY FOR OL ROWS -
002700*                   IT IS THE FLAT YEARLY PAYDOWN 5230 SUBTRACTS FROM
002800*                   THE BALANCE BEFORE INTEREST IS ADDED BACK.
002900         10  TBL-LIA-ANNUAL-REPAYMENT PIC 9(11)V99.
003000*                   PAYMENT IS THE HL ANNUITY AMOUNT - SEE THE HEADER
003100*                   NOTE ABOVE FOR WHY IT IS STORED HERE RATHER THAN
003200*                   RECOMPUTED EVERY PROJECTION YEAR.
003300         10  TBL-LIA-PAYMENT          PIC 9(11)V99.
003400         10  FILLER                   PIC X(01).
