000100*----------------------------------------------------------------*
000200* PRTCTL - PAGE AND PRINT CONTROL FIELDS, SHARED BY EVERY REPORT
000300* PARAGRAPH (9000/9100/9110/9120). CARRIES THE RUN DATE BROKEN
000400* OUT FOR THE REPORT HEADING AND THE LINE/PAGE COUNTERS THAT
000500* DRIVE THE PAGE BREAK.
000600*----------------------------------------------------------------*
000700 01  WS-CURRENT-DATE-DATA.
000800     05  WS-CURRENT-YEAR             PIC X(04).
000900     05  WS-CURRENT-MONTH            PIC X(02).
001000     05  WS-CURRENT-DAY               PIC X(02).
001100     05  FILLER                      PIC X(13).
001200*----------------------------------------------------------------*
001300* LINE-COUNT STARTS ABOVE LINES-ON-PAGE SO THE VERY FIRST CALL TO
001400* 9000-PRINT-REPORT-LINE FORCES A HEADING BEFORE ANY DETAIL LINE
001500* IS WRITTEN; AFTER THAT IT IS RESET TO ZERO EACH TIME 9100 FIRES.
001600 01  PRINT-CONTROL-FIELDS.
001700     05  LINES-ON-PAGE               PIC S9(03) USAGE COMP
001800                                      VALUE +55.
001900     05  LINE-COUNT                  PIC S9(03) USAGE COMP
002000                                      VALUE +99.
002100     05  PAGE-COUNT                  PIC S9(03) USAGE COMP
002200                                      VALUE +1.
002300     05  LINE-SPACEING               PIC S9(01) USAGE COMP
002400                                      VALUE +1.
002500     05  FILLER                      PIC X(01).
