000100*----------------------------------------------------------------*
000200* LIAREC - LIABILITY RECORD (LIABS FILE, 80 BYTES).
000300* ONE ROW PER LOAN. TERM-YEARS APPLIES TO LIAB-TYPE-IN 'HL' ONLY;
000400* ANNUAL-REPAYMENT-IN APPLIES TO 'OL' ONLY - THE TWO NEVER
000500* OVERLAP SO NO REDEFINES IS NEEDED HERE (SEE ASSREC AND EVTREC
000600* FOR THE OVERLOADED-FIELD CASES).
000700*----------------------------------------------------------------*
000800 01  LIABILITY-RECORD-IN.
000900     05  LIA-TYPE-IN                 PIC X(02).
001000         88  LIA-IS-HOME-LOAN               VALUE 'HL'.
001100         88  LIA-IS-OTHER-LOAN              VALUE 'OL'.
001200     05  LIA-NAME-IN                 PIC X(20).
001300     05  LIA-INITIAL-VALUE-IN        PIC 9(11)V99.
001400     05  LIA-START-YEAR-IN           PIC 9(04).
001500     05  LIA-INTEREST-RATE-IN        PIC S9(01)V9(06).
001600*           READ BY 2250 REGARDLESS OF TYPE; AN 'OL' ROW CARRIES
001700*           IT TOO EVEN THOUGH 5230'S FLAT-REPAYMENT FORMULA HAS
001800*           NO ANNUITY TERM TO USE IT AGAINST.
001900     05  LIA-TERM-YEARS-IN           PIC 9(03).
002000     05  LIA-ANNUAL-REPAYMENT-IN     PIC 9(11)V99.
002100     05  FILLER                      PIC X(18).
