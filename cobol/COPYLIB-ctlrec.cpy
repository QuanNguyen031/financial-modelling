000100*----------------------------------------------------------------*
000200* CTLREC - PROJECTION CONTROL RECORD (CONTROL FILE, 8 BYTES).
000300* HOLDS THE FIRST AND LAST YEAR OF THE PROJECTION RANGE. THE
000400* FILE CARRIES EXACTLY ONE RECORD; RUN IS ABANDONED IF IT IS
000500* MISSING OR IF END-YEAR PRECEDES START-YEAR.
000600*
000700* NO FILLER BELOW, UNLIKE EVERY OTHER RECORD IN THIS SET - LOOKED
000800* AT AGAIN UNDER FB-0511 FOR THAT REASON AND LEFT AS IS ON
000900* PURPOSE. THE RECORD WAS A 2-DIGIT-YEAR, 4-BYTE CARD BEFORE THE
001000* Y2K WORK (FB-0412); THE 4-DIGIT EXPANSION GREW IT TO THE FULL
001100* 8 BYTES SHOWN ON THE CONTROL-FILE ENTRY IN THE FILES TABLE,
001200* WITH NOTHING LEFT TO PAD. SHAVING A DIGIT BACK OFF EITHER YEAR
001300* TO BUY BACK A FILLER BYTE WOULD DEFEAT THE WHOLE POINT OF THAT
001400* REMEDIATION, SO THIS ONE RECORD IS DOCUMENTED AS AN EXCEPTION
001500* TO THE SHOP'S USUAL PADDED LAYOUT RATHER THAN FORCED TO MATCH
001600* IT.
001700*----------------------------------------------------------------*
001800 01  CONTROL-RECORD-IN.
001900     05  CTL-START-YEAR              PIC 9(04).
002000     05  CTL-END-YEAR                PIC 9(04).
